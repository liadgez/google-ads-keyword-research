000100******************************************************************
000110* FECHA       : 14/02/1987                                      *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : MERCADEO DIGITAL                                 *
000140* COPYBOOK    : KWIDEA1                                          *
000150* TIPO        : COPYBOOK - REGISTRO FD                           *
000160* DESCRIPCION : LAYOUT DEL ARCHIVO DE ENTRADA KWIDEAS, UNA       *
000170*             : OCURRENCIA POR IDEA DE PALABRA CLAVE TRAIDA DEL  *
000180*             : PLANIFICADOR DE PALABRAS CLAVE. REGISTRO PLANO   *
000190*             : DE 111 POSICIONES, CAMPOS CONTIGUOS, SIN         *
000200*             : SEPARADORES.                                     *
000210* PROGRAMA(S) : MDKWB001                                         *
000220******************************************************************
000230*--> TEXTO DE LA PALABRA CLAVE, MINUSCULAS, PALABRAS SEPARADAS
000240*--> POR UN SOLO ESPACIO EN BLANCO
000250    02 KWID-TEXTO                  PIC X(60).
000260*--> PROMEDIO DE BUSQUEDAS MENSUALES, CERO SI NO SE CONOCE
000270    02 KWID-BUSQ-PROM              PIC 9(09).
000280*--> NIVEL DE COMPETENCIA: LOW / MEDIUM / HIGH / UNSPECIFIED
000290    02 KWID-COMPETENCIA            PIC X(12).
000300*--> INDICE DE COMPETENCIA 0-100, CERO SI NO SE CONOCE
000310    02 KWID-INDICE-COMP            PIC 9(03).
000320*--> PUJA BAJA TOPE DE PAGINA, EN MICRO-UNIDADES DE MONEDA
000330*--> (1 UNIDAD = 1,000,000 MICROS)
000340    02 KWID-PUJA-BAJA-MIC          PIC 9(12).
000350*--> PUJA ALTA TOPE DE PAGINA, EN MICRO-UNIDADES DE MONEDA
000360    02 KWID-PUJA-ALTA-MIC          PIC 9(12).
000370*--> RELLENO PARA COMPLETAR LOS 111 BYTES DEL REGISTRO
000380    02 FILLER                      PIC X(03).
