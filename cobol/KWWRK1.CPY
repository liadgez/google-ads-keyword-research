000100******************************************************************
000110* FECHA       : 14/02/1987                                      *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : MERCADEO DIGITAL                                 *
000140* COPYBOOK    : KWWRK1                                           *
000150* TIPO        : COPYBOOK - TABLA DE TRABAJO                      *
000160* DESCRIPCION : OCURRENCIA DE LA TABLA WKS-TABLA-PALABRAS, UNA   *
000170*             : POR PALABRA CLAVE YA NORMALIZADA. INCLUYE LOS    *
000180*             : CAMPOS DEL IDEA-RECORD MAS LOS CAMPOS CALCULADOS *
000190*             : (PUJAS EN MONEDA, GRUPO ASIGNADO, BANDERA DE     *
000200*             : NEGATIVA) Y LA LISTA DE PALABRAS YA SEPARADAS    *
000210*             : PARA LAS PRUEBAS DE SOLAPE (JACCARD).            *
000220* PROGRAMA(S) : MDKWB001, MDKWR001                                *
000230******************************************************************
000240    03 KWWK-TEXTO                  PIC X(60).
000250*--> VISTA POR CARACTER DEL TEXTO, USADA EN LA DISTANCIA DE EDICION
000260*--> (LEVENSHTEIN) Y EN EL ARMADO DEL NOMBRE DEL GRUPO (TITLE-CASE)
000270    03 KWWK-TEXTO-CAR REDEFINES KWWK-TEXTO
000280                                   OCCURS 60 TIMES PIC X(01).
000290*--> LONGITUD EN CARACTERES DEL TEXTO, SIN ESPACIOS A LA DERECHA,
000300*--> ES LA LLAVE DE ORDENAMIENTO DEL PASO 300
000310    03 KWWK-LONGITUD               PIC 9(03) COMP.
000320    03 KWWK-BUSQ-PROM              PIC 9(09).
000330    03 KWWK-COMPETENCIA            PIC X(12).
000340    03 KWWK-INDICE-COMP            PIC 9(03).
000350    03 KWWK-PUJA-BAJA-MIC          PIC 9(12).
000360    03 KWWK-PUJA-ALTA-MIC          PIC 9(12).
000370*--> PUJAS YA CONVERTIDAS A UNIDADES DE MONEDA (MICROS / 1,000,000)
000380    03 KWWK-PUJA-BAJA              PIC 9(06)V99.
000390    03 KWWK-PUJA-ALTA              PIC 9(06)V99.
000400*--> NUMERO DE GRUPO DE ANUNCIOS ASIGNADO, CERO = SIN ASIGNAR
000410    03 KWWK-GRUPO-NO               PIC 9(04) COMP.
000420    03 KWWK-BANDERA-NEG            PIC X(01).
000430        88 KWWK-ES-NEGATIVA                    VALUE 'Y'.
000440        88 KWWK-NO-ES-NEGATIVA                 VALUE 'N'.
000450    03 KWWK-BANDERA-ASIG           PIC X(01).
000460        88 KWWK-YA-ASIGNADA                    VALUE 'Y'.
000470        88 KWWK-SIN-ASIGNAR                    VALUE 'N'.
000480*--> PALABRAS DEL TEXTO YA SEPARADAS Y SIN DUPLICADOS, USADAS EN
000490*--> LA DETECCION DE NEGATIVAS Y EN LA PRUEBA DE SOLAPE JACCARD
000495*--> 08/07/2014 PEDR 140077: SE AMPLIA DE 6 A 30 OCURRENCIAS, EL
000496*--> LIMITE DE 6 PERDIA PALABRAS DE LAS FRASES LARGAS (LONG-TAIL)
000497*--> DE BUSQUEDA PAGADA; 30 CUBRE EL PEOR CASO DE KWWK-TEXTO X(60)
000498*--> (PALABRAS DE 1 CARACTER SEPARADAS POR UN ESPACIO).
000500    03 KWWK-CANT-PALABRAS          PIC 9(02) COMP.
000520    03 KWWK-PALABRA OCCURS 30 TIMES PIC X(15).
000530    03 FILLER                      PIC X(10).
