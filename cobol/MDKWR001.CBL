000100******************************************************************
000110* FECHA       : 14/02/1987                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : MERCADEO DIGITAL                                 *
000140* PROGRAMA    : MDKWR001                                         *
000150* TIPO        : BATCH - SUBPROGRAMA LLAMADO                      *
000160* DESCRIPCION : RECIBE LAS TABLAS YA ARMADAS POR MDKWB001 (LAS   *
000170*             : PALABRAS CLAVE NORMALIZADAS, LOS GRUPOS DE       *
000180*             : ANUNCIOS Y LOS TERMINOS NEGATIVOS ENCONTRADOS) Y *
000190*             : DEJA IMPRESOS LOS TRES REPORTES DE SALIDA:       *
000200*             : DETALLE DE GRUPOS DE ANUNCIOS, NEGATIVAS         *
000210*             : ENCONTRADAS Y RESUMEN GENERAL POR GRUPO.         *
000220* ARCHIVOS    : KWRPT01=S, KWRPT02=S, KWRPT03=S                  *
000230* ACCION (ES) : UNICA - SE LLAMA UNA SOLA VEZ POR CORRIDA        *
000240* INSTALADO   : 14/02/1987                                       *
000250* BPM/RATIONAL: 870190                                           *
000260* NOMBRE      : REPORTES DEL AGRUPADOR DE PALABRAS CLAVE         *
000270* PROGRAMA(S) : LLAMADO POR MDKWB001                             *
000280******************************************************************
000290*             C O N T R O L   D E   C A M B I O S                *
000300******************************************************************
000310* 14/02/1987 PEDR 870190 VERSION INICIAL DEL PROGRAMA.           *870190  
000320* 28/07/1988 PEDR 880345 SE AGREGA LA LIMPIEZA DEL NOMBRE DEL    *880345  
000330*            SITIO EN EL TITULO (QUITA HTTP/HTTPS Y RUTA).       *880345  
000340* 16/05/1990 PEDR 900233 EL REPORTE DE RESUMEN SE CAMBIA A       *900233  
000350*            ESCRITURA SECUENCIAL SENCILLA; EL REPORT WRITER     *900233  
000360*            QUEDABA SOBRADO PARA UN SOLO RENGLON POR GRUPO.     *900233  
000370* 11/02/1993 PEDR 930091 CORRECCION: CUANDO NO HAY NEGATIVAS SE  *930091  
000380*            IMPRIMIA LA PAGINA EN BLANCO; AHORA SE IMPRIME EL   *930091  
000390*            MENSAJE "NO NEGATIVE CANDIDATES".                   *930091  
000400* 02/09/1998 PEDR 980813 AMPLIACION DEL CAMPO DE ANIO EN EL      *980813  
000410*            ENCABEZADO A 4 DIGITOS PARA EL CAMBIO DE SIGLO.     *980813  
000420* 30/11/2004 JCAR 040390 SE TRUNCA EL NOMBRE DEL SITIO A 30      *040390
000430*            POSICIONES EN EL TITULO, AGREGANDO PUNTOS SUSPENSI- *040390
000440*            VOS, PORQUE ALGUNAS URLS DESBORDABAN EL ENCABEZADO. *040390
000441* 19/08/2014 PEDR 140091 CORRECCION GRAVE: EL ESPEJO LK-TABLA-   *140091
000442*            PALABRAS DE ESTE LINKAGE SE QUEDO EN 6 OCURRENCIAS  *140091
000443*            DE LK-PALABRA CUANDO EL TICKET 140077 DE MDKWB001   *140091
000444*            AMPLIO KWWK1.CPY A 30; EL DESCUADRE DE TAMANO HACIA *140091
000445*            QUE TODA PALABRA DESDE LA SEGUNDA SE LEYERA CORRIDA *140091
000446*            DE OFFSET EN EL REPORTE DE DETALLE. SE IGUALA A     *140091
000447*            KWWK1.CPY.                                          *140091
000448* 19/08/2014 PEDR 140092 SE REORDENAN LAS COLUMNAS DEL REPORTE   *140092
000449*            DE RESUMEN PARA QUE COINCIDAN CON EL ORDEN PEDIDO   *140092
000450*            POR MERCADEO: NIVELES AL FINAL, PUJAS ANTES.        *140092
000451* 19/08/2014 MAGR 140093 SE AJUSTA LA MASCARA DE EDICION DE LAS  *140093
000452*            PUJAS A ZZ,ZZ9.99, TAL COMO LA PIDE EL FORMATO      *140093
000453*            ACORDADO CON MERCADEO PARA EL REPORTE DE DETALLE.   *140093
000459******************************************************************
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID. MDKWR001.
000480 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000490 INSTALLATION. MERCADEO DIGITAL.
000500 DATE-WRITTEN. 14/02/1987.
000510 DATE-COMPILED.
000520 SECURITY. USO INTERNO DEL DEPARTAMENTO DE MERCADEO DIGITAL.
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS MINUSCULAS    IS 'a' THRU 'z'
000580     CLASS MAYUSCULAS    IS 'A' THRU 'Z'.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT KWRPT01 ASSIGN TO KWRPT01
000620            ORGANIZATION  IS LINE SEQUENTIAL
000630            FILE STATUS   IS FS-KWRPT01
000640                             FSE-KWRPT01.
000650
000660     SELECT KWRPT02 ASSIGN TO KWRPT02
000670            ORGANIZATION  IS LINE SEQUENTIAL
000680            FILE STATUS   IS FS-KWRPT02
000690                             FSE-KWRPT02.
000700
000710     SELECT KWRPT03 ASSIGN TO KWRPT03
000720            ORGANIZATION  IS LINE SEQUENTIAL
000730            FILE STATUS   IS FS-KWRPT03
000740                             FSE-KWRPT03.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780******************************************************************
000790*                 R E P O R T E   D E   D E T A L L E            *
000800*                ( G R U P O S   D E   A N U N C I O S )         *
000810******************************************************************
000820 FD KWRPT01.
000830 01 KW-LINEA-DET                  PIC X(132).
000840 01 KW-LINEA-DET-BLANCA REDEFINES KW-LINEA-DET PIC X(132).
000850
000860******************************************************************
000870*            R E P O R T E   D E   N E G A T I V A S             *
000880******************************************************************
000890 FD KWRPT02.
000900 01 KW-LINEA-NEG                  PIC X(132).
000910 01 KW-LINEA-NEG-BLANCA REDEFINES KW-LINEA-NEG PIC X(132).
000920
000930******************************************************************
000940*               R E P O R T E   D E   R E S U M E N              *
000950******************************************************************
000960 FD KWRPT03.
000970 01 KW-LINEA-OVW                  PIC X(132).
000980 01 KW-LINEA-OVW-BLANCA REDEFINES KW-LINEA-OVW PIC X(132).
000990
001000 WORKING-STORAGE SECTION.
001010 01 WKS-FS-STATUS.
001020    02 WKS-STATUS.
001030       04 FS-KWRPT01             PIC 9(02) VALUE ZEROES.
001040       04 FSE-KWRPT01.
001050          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001060          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001070          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001080       04 FS-KWRPT02             PIC 9(02) VALUE ZEROES.
001090       04 FSE-KWRPT02.
001100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001110          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001120          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001130       04 FS-KWRPT03             PIC 9(02) VALUE ZEROES.
001140       04 FSE-KWRPT03.
001150          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001160          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001170          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001180    02 PROGRAMA                  PIC X(08) VALUE SPACES.
001190    02 ARCHIVO                   PIC X(08) VALUE SPACES.
001200    02 ACCION                    PIC X(10) VALUE SPACES.
001210    02 LLAVE                     PIC X(32) VALUE SPACES.
001220
001230******************************************************************
001240*             AREAS DE TRABAJO PARA EL TITULO DE REPORTE         *
001250******************************************************************
001260 01 WKS-NOMBRE-BASE               PIC X(20) VALUE SPACES.
001270 01 WKS-TITULO-ARMADO             PIC X(80) VALUE SPACES.
001280 01 WKS-SITIO-LIMPIO              PIC X(34) VALUE SPACES.
001290 01 WKS-SITIO-COPIA               PIC X(60) VALUE SPACES.
001300 01 WKS-SITIO-CAR REDEFINES WKS-SITIO-COPIA
001310                             OCCURS 60 TIMES PIC X(01).
001320 01 WKS-POS-BARRA                 PIC 9(03) COMP VALUE 0.
001330 01 WKS-LON-SITIO                 PIC 9(03) COMP VALUE 0.
001340 01 WKS-HALLADA-BARRA-SW          PIC X(01) VALUE 'N'.
001350    88 WKS-HALLADA-BARRA                    VALUE 'Y'.
001360    88 WKS-NO-HALLADA-BARRA                 VALUE 'N'.
001370
001380******************************************************************
001390*                  C A M P O S   D E   T R A B A J O             *
001400******************************************************************
001410 01 WKS-IDX-GRP                   PIC 9(04) COMP VALUE 0.
001420 01 WKS-IDX-ORD                   PIC 9(04) COMP VALUE 0.
001430 01 WKS-IDX-ENT                   PIC 9(04) COMP VALUE 0.
001440 01 WKS-IDX-NEG                   PIC 9(02) COMP VALUE 0.
001450 01 WKS-GRUPO-ACTUAL              PIC 9(04) COMP VALUE 0.
001470 01 WKS-PROMEDIO-COMP             PIC 9(03) COMP VALUE 0.
001480 01 WKS-PUJA-BAJA-PROM            PIC 9(06)V99 VALUE 0.
001490 01 WKS-PUJA-ALTA-PROM            PIC 9(06)V99 VALUE 0.
001500 01 WKS-GRAN-VOL-TOTAL            PIC 9(12) COMP VALUE 0.
001510 01 WKS-GRAN-COMP-TOTAL           PIC 9(09) COMP VALUE 0.
001520 01 WKS-GRAN-PUJA-BAJA-TOTAL      PIC 9(09)V99 VALUE 0.
001530 01 WKS-GRAN-PUJA-ALTA-TOTAL      PIC 9(09)V99 VALUE 0.
001540 01 WKS-GRAN-CANT-PALABRAS        PIC 9(06) COMP VALUE 0.
001560 01 WKS-COMP-PROM-GENERAL         PIC 9(03) COMP VALUE 0.
001570 01 WKS-PUJA-BAJA-PROM-GEN        PIC 9(06)V99 VALUE 0.
001580 01 WKS-PUJA-ALTA-PROM-GEN        PIC 9(06)V99 VALUE 0.
001590 01 WKS-EDITA-VOL                 PIC ZZZ,ZZZ,ZZ9.
001600 01 WKS-EDITA-VOL-GRANDE          PIC ZZZ,ZZZ,ZZZ,ZZ9.
001610 01 WKS-EDITA-COMP                PIC ZZ9.
001620 01 WKS-EDITA-PUJA                PIC ZZ,ZZ9.99.
001630 01 WKS-EDITA-CANT                PIC ZZZ9.
001640 01 WKS-EDITA-GRUPOS              PIC ZZZ9.
001650
001660******************************************************************
001670*                  LINKAGE SECTION - PARAMETROS                  *
001680******************************************************************
001690 LINKAGE SECTION.
001700 01 LK-CONTADOR-PALABRAS          PIC 9(04) COMP.
001710 01 LK-TABLA-PALABRAS.
001720    02 LK-ENT-PALABRA OCCURS 1000 TIMES.
001730       03 LK-TEXTO                PIC X(60).
001740       03 LK-TEXTO-CAR REDEFINES LK-TEXTO
001750                                  OCCURS 60 TIMES PIC X(01).
001760       03 LK-LONGITUD             PIC 9(03) COMP.
001770       03 LK-BUSQ-PROM            PIC 9(09).
001780       03 LK-COMPETENCIA          PIC X(12).
001790       03 LK-INDICE-COMP          PIC 9(03).
001800       03 LK-PUJA-BAJA-MIC        PIC 9(12).
001810       03 LK-PUJA-ALTA-MIC        PIC 9(12).
001820       03 LK-PUJA-BAJA            PIC 9(06)V99.
001830       03 LK-PUJA-ALTA            PIC 9(06)V99.
001840       03 LK-GRUPO-NO             PIC 9(04) COMP.
001850       03 LK-BANDERA-NEG          PIC X(01).
001860          88 LK-ES-NEGATIVA                 VALUE 'Y'.
001870          88 LK-NO-ES-NEGATIVA               VALUE 'N'.
001880       03 LK-BANDERA-ASIG         PIC X(01).
001890          88 LK-YA-ASIGNADA                 VALUE 'Y'.
001900          88 LK-SIN-ASIGNAR                 VALUE 'N'.
001905* 19/08/2014 PEDR 140077 SE AMPLIA ESTE ESPEJO DE KWWK1.CPY      *140077
001906*            A 30 OCURRENCIAS PARA QUE COINCIDA CON EL CAMBIO    *140077
001907*            DEL TICKET 140077; SI NO SE DESCUADRA EL OFFSET DE  *140077
001908*            CADA ENTRADA DE LA TABLA PASADA POR REFERENCIA.     *140077
001910       03 LK-CANT-PALABRAS        PIC 9(02) COMP.
001920       03 LK-PALABRA OCCURS 30 TIMES PIC X(15).
001930       03 FILLER                  PIC X(10).
001940 01 LK-CONTADOR-GRUPOS            PIC 9(04) COMP.
001950 01 LK-TABLA-GRUPOS.
001960    02 LK-ENT-GRUPO OCCURS 1000 TIMES.
001970       03 LK-NOMBRE-GRUPO         PIC X(60).
001980       03 LK-INDICE-SEMILLA       PIC 9(04) COMP.
001990       03 LK-CANT-PALABRAS-GR     PIC 9(04) COMP.
002000       03 LK-VOL-TOTAL            PIC 9(12) COMP.
002010       03 LK-INDICE-COMP-TOTAL    PIC 9(09) COMP.
002020       03 LK-PUJA-BAJA-TOTAL      PIC 9(09)V99.
002030       03 LK-PUJA-ALTA-TOTAL      PIC 9(09)V99.
002040       03 LK-NIVEL-VOLUMEN        PIC X(20).
002050       03 LK-NIVEL-COMPETENCIA    PIC X(20).
002060       03 LK-GRUPO-NGRAMA         PIC X(40).
002070       03 FILLER                  PIC X(09).
002080 01 LK-ORDEN-GRUPOS.
002090    02 LK-ORDEN-GRP-ENT OCCURS 1000 TIMES PIC 9(04) COMP.
002100 01 LK-CONTADOR-NEGATIVAS         PIC 9(02) COMP.
002110 01 LK-TABLA-NEGATIVAS.
002120    02 LK-ENT-NEGATIVA OCCURS 50 TIMES.
002130       03 LK-NEG-TERMINO          PIC X(20).
002140       03 LK-NEG-CATEGORIA        PIC X(12).
002150       03 LK-NEG-RAZON            PIC X(40).
002160       03 FILLER                  PIC X(08).
002170 01 LK-SITIO-PARM                 PIC X(60).
002180 01 LK-FECHA-PARM                 PIC X(10).
002190
002200 PROCEDURE DIVISION USING LK-CONTADOR-PALABRAS
002210                          LK-TABLA-PALABRAS
002220                          LK-CONTADOR-GRUPOS
002230                          LK-TABLA-GRUPOS
002240                          LK-ORDEN-GRUPOS
002250                          LK-CONTADOR-NEGATIVAS
002260                          LK-TABLA-NEGATIVAS
002270                          LK-SITIO-PARM
002280                          LK-FECHA-PARM.
002290 000-PRINCIPAL SECTION.
002300     MOVE 'MDKWR001' TO PROGRAMA
002310     PERFORM 100-ABRE-REPORTES
002320     PERFORM 400-IMPRIME-DETALLE-PALABRAS
002330     PERFORM 500-IMPRIME-NEGATIVAS
002340     PERFORM 600-IMPRIME-RESUMEN
002350     PERFORM 900-CIERRA-REPORTES
002360     EXIT PROGRAM.
002370 000-PRINCIPAL-E. EXIT.
002380
002390******************************************************************
002400*               A P E R T U R A   D E   R E P O R T E S          *
002410******************************************************************
002420 100-ABRE-REPORTES SECTION.
002430     OPEN OUTPUT KWRPT01 KWRPT02 KWRPT03
002440     IF FS-KWRPT01 NOT EQUAL 0
002450        MOVE 'OPEN'    TO ACCION
002460        MOVE SPACES    TO LLAVE
002470        MOVE 'KWRPT01' TO ARCHIVO
002480        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002490                              FS-KWRPT01, FSE-KWRPT01
002500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO KWRPT01 <<<'
002510                UPON CONSOLE
002520        MOVE 91 TO RETURN-CODE
002530        STOP RUN
002540     END-IF
002550     IF FS-KWRPT02 NOT EQUAL 0
002560        MOVE 'OPEN'    TO ACCION
002570        MOVE SPACES    TO LLAVE
002580        MOVE 'KWRPT02' TO ARCHIVO
002590        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002600                              FS-KWRPT02, FSE-KWRPT02
002610        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO KWRPT02 <<<'
002620                UPON CONSOLE
002630        MOVE 91 TO RETURN-CODE
002640        STOP RUN
002650     END-IF
002660     IF FS-KWRPT03 NOT EQUAL 0
002670        MOVE 'OPEN'    TO ACCION
002680        MOVE SPACES    TO LLAVE
002690        MOVE 'KWRPT03' TO ARCHIVO
002700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002710                              FS-KWRPT03, FSE-KWRPT03
002720        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO KWRPT03 <<<'
002730                UPON CONSOLE
002740        MOVE 91 TO RETURN-CODE
002750        STOP RUN
002760     END-IF.
002770 100-ABRE-REPORTES-E. EXIT.
002780
002790******************************************************************
002800*      F O R M A   T I T U L O   G E N E R I C O   D E L         *
002810*                       R E P O R T E                            *
002820*   RECIBE EL NOMBRE BASE EN WKS-NOMBRE-BASE Y ARMA EL TITULO    *
002830*   "<BASE>: <SITIO> - <FECHA>" O "<BASE> - <FECHA>" SI EL       *
002840*   SITIO VIENE EN BLANCO.                                       *
002850******************************************************************
002860 150-FORMA-TITULO SECTION.
002870     MOVE SPACES TO WKS-TITULO-ARMADO
002880     PERFORM 151-LIMPIA-SITIO
002890     IF WKS-SITIO-LIMPIO = SPACES
002900        STRING WKS-NOMBRE-BASE DELIMITED BY SPACE
002910               ' - '            DELIMITED BY SIZE
002920               LK-FECHA-PARM    DELIMITED BY SIZE
002930               INTO WKS-TITULO-ARMADO
002940     ELSE
002950        STRING WKS-NOMBRE-BASE DELIMITED BY SPACE
002960               ': '             DELIMITED BY SIZE
002970               WKS-SITIO-LIMPIO DELIMITED BY SPACE
002980               ' - '            DELIMITED BY SIZE
002990               LK-FECHA-PARM    DELIMITED BY SIZE
003000               INTO WKS-TITULO-ARMADO
003010     END-IF.
003020 150-FORMA-TITULO-E. EXIT.
003030
003040******************************************************************
003050*   LIMPIEZA DEL NOMBRE DEL SITIO: QUITA EL ESQUEMA HTTP(S),     *
003060*   CORTA EN LA PRIMERA DIAGONAL Y TRUNCA A 30 POSICIONES CON    *
003070*   PUNTOS SUSPENSIVOS SI SOBREPASA.                             *
003080******************************************************************
003090 151-LIMPIA-SITIO SECTION.
003100     MOVE SPACES TO WKS-SITIO-LIMPIO
003110     MOVE LK-SITIO-PARM TO WKS-SITIO-COPIA
003120     IF WKS-SITIO-COPIA (1:8) = 'https://'
003130        MOVE WKS-SITIO-COPIA (9:52) TO WKS-SITIO-COPIA
003140        MOVE SPACES TO WKS-SITIO-COPIA (53:8)
003150     ELSE
003160        IF WKS-SITIO-COPIA (1:7) = 'http://'
003170           MOVE WKS-SITIO-COPIA (8:53) TO WKS-SITIO-COPIA
003180           MOVE SPACES TO WKS-SITIO-COPIA (54:7)
003190        END-IF
003200     END-IF
003210     MOVE 60 TO WKS-LON-SITIO
003220     PERFORM 152-RETROCEDE-UN-ESPACIO
003230             UNTIL WKS-LON-SITIO = 0
003240             OR WKS-SITIO-CAR (WKS-LON-SITIO) NOT = SPACE
003250     PERFORM 153-BUSCA-BARRA
003260     IF WKS-HALLADA-BARRA
003270        MOVE WKS-POS-BARRA TO WKS-LON-SITIO
003280     END-IF
003290     IF WKS-LON-SITIO > 30
003300        MOVE WKS-SITIO-COPIA (1:30) TO WKS-SITIO-LIMPIO
003310        STRING WKS-SITIO-LIMPIO (1:30) DELIMITED BY SIZE
003320               '...'                    DELIMITED BY SIZE
003330               INTO WKS-SITIO-LIMPIO
003340     ELSE
003350        IF WKS-LON-SITIO > 0
003360           MOVE WKS-SITIO-COPIA (1:WKS-LON-SITIO)
003370                TO WKS-SITIO-LIMPIO
003380        END-IF
003390     END-IF.
003400 151-LIMPIA-SITIO-E. EXIT.
003410
003420 152-RETROCEDE-UN-ESPACIO SECTION.
003430     SUBTRACT 1 FROM WKS-LON-SITIO.
003440 152-RETROCEDE-UN-ESPACIO-E. EXIT.
003450
003460 153-BUSCA-BARRA SECTION.
003470     SET WKS-NO-HALLADA-BARRA TO TRUE
003480     MOVE 0 TO WKS-POS-BARRA
003490     PERFORM 153A-COMPARA-UN-CARACTER VARYING WKS-POS-BARRA
003500             FROM 1 BY 1
003510             UNTIL WKS-POS-BARRA > WKS-LON-SITIO
003520             OR WKS-HALLADA-BARRA
003530     IF NOT WKS-HALLADA-BARRA
003540        MOVE 0 TO WKS-POS-BARRA
003550     END-IF.
003560 153-BUSCA-BARRA-E. EXIT.
003570
003580 153A-COMPARA-UN-CARACTER SECTION.
003590     IF WKS-SITIO-CAR (WKS-POS-BARRA) = '/'
003600        SET WKS-HALLADA-BARRA TO TRUE
003610        COMPUTE WKS-POS-BARRA = WKS-POS-BARRA - 1
003620     END-IF.
003630 153A-COMPARA-UN-CARACTER-E. EXIT.
003640
003650******************************************************************
003660*        R E P O R T E   D E   D E T A L L E   D E   G R U P O S *
003670******************************************************************
003680 400-IMPRIME-DETALLE-PALABRAS SECTION.
003690     MOVE 'Ad Groups' TO WKS-NOMBRE-BASE
003700     PERFORM 150-FORMA-TITULO
003710     PERFORM 401-ESCRIBE-ENCABEZADO-DET
003720     PERFORM 410-IMPRIME-UN-GRUPO-DET VARYING WKS-IDX-ORD
003730             FROM 1 BY 1
003740             UNTIL WKS-IDX-ORD > LK-CONTADOR-GRUPOS.
003750 400-IMPRIME-DETALLE-PALABRAS-E. EXIT.
003760
003770 401-ESCRIBE-ENCABEZADO-DET SECTION.
003780     MOVE KW-LINEA-DET-BLANCA TO KW-LINEA-DET
003790     MOVE WKS-TITULO-ARMADO  TO KW-LINEA-DET (1:80)
003800     WRITE KW-LINEA-DET
003810     MOVE KW-LINEA-DET-BLANCA TO KW-LINEA-DET
003820     WRITE KW-LINEA-DET
003830     MOVE KW-LINEA-DET-BLANCA TO KW-LINEA-DET
003840     MOVE 'AD GROUP'          TO KW-LINEA-DET (1:25)
003850     MOVE 'KEYWORD'           TO KW-LINEA-DET (26:25)
003860     MOVE 'AVG SEARCHES'      TO KW-LINEA-DET (51:12)
003870     MOVE 'COMPETITION'       TO KW-LINEA-DET (63:12)
003880     MOVE 'COMP IDX'          TO KW-LINEA-DET (76:8)
003890     MOVE 'LOW BID'           TO KW-LINEA-DET (85:10)
003900     MOVE 'HIGH BID'          TO KW-LINEA-DET (96:10)
003910     WRITE KW-LINEA-DET.
003920 401-ESCRIBE-ENCABEZADO-DET-E. EXIT.
003930
003940 410-IMPRIME-UN-GRUPO-DET SECTION.
003950     MOVE LK-ORDEN-GRP-ENT (WKS-IDX-ORD) TO WKS-GRUPO-ACTUAL
003960     PERFORM 411-IMPRIME-UNA-PALABRA-DET VARYING WKS-IDX-ENT
003970             FROM 1 BY 1
003980             UNTIL WKS-IDX-ENT > LK-CONTADOR-PALABRAS.
003990 410-IMPRIME-UN-GRUPO-DET-E. EXIT.
004000
004010 411-IMPRIME-UNA-PALABRA-DET SECTION.
004020     IF LK-GRUPO-NO (WKS-IDX-ENT) = WKS-GRUPO-ACTUAL
004030        MOVE KW-LINEA-DET-BLANCA TO KW-LINEA-DET
004040        MOVE LK-NOMBRE-GRUPO (WKS-GRUPO-ACTUAL)
004050             TO KW-LINEA-DET (1:25)
004060        MOVE LK-TEXTO (WKS-IDX-ENT) TO KW-LINEA-DET (26:25)
004070        MOVE LK-BUSQ-PROM (WKS-IDX-ENT) TO WKS-EDITA-VOL
004080        MOVE WKS-EDITA-VOL          TO KW-LINEA-DET (51:11)
004090        MOVE LK-COMPETENCIA (WKS-IDX-ENT)
004100             TO KW-LINEA-DET (63:12)
004110        MOVE LK-INDICE-COMP (WKS-IDX-ENT) TO WKS-EDITA-COMP
004120        MOVE WKS-EDITA-COMP         TO KW-LINEA-DET (78:3)
004130        MOVE LK-PUJA-BAJA (WKS-IDX-ENT) TO WKS-EDITA-PUJA
004140        MOVE WKS-EDITA-PUJA         TO KW-LINEA-DET (85:9)
004150        MOVE LK-PUJA-ALTA (WKS-IDX-ENT) TO WKS-EDITA-PUJA
004160        MOVE WKS-EDITA-PUJA         TO KW-LINEA-DET (96:9)
004170        WRITE KW-LINEA-DET
004180     END-IF.
004190 411-IMPRIME-UNA-PALABRA-DET-E. EXIT.
004200
004210******************************************************************
004220*                R E P O R T E   D E   N E G A T I V A S         *
004230******************************************************************
004240 500-IMPRIME-NEGATIVAS SECTION.
004250     MOVE 'Negative Keywords' TO WKS-NOMBRE-BASE
004260     PERFORM 150-FORMA-TITULO
004270     MOVE KW-LINEA-NEG-BLANCA TO KW-LINEA-NEG
004280     MOVE WKS-TITULO-ARMADO   TO KW-LINEA-NEG (1:80)
004290     WRITE KW-LINEA-NEG
004300     MOVE KW-LINEA-NEG-BLANCA TO KW-LINEA-NEG
004310     WRITE KW-LINEA-NEG
004320     IF LK-CONTADOR-NEGATIVAS = 0
004330        MOVE KW-LINEA-NEG-BLANCA TO KW-LINEA-NEG
004340        MOVE 'NO NEGATIVE CANDIDATES' TO KW-LINEA-NEG (1:23)
004350        WRITE KW-LINEA-NEG
004360     ELSE
004370        MOVE KW-LINEA-NEG-BLANCA TO KW-LINEA-NEG
004380        MOVE 'TERM'      TO KW-LINEA-NEG (1:20)
004390        MOVE 'CATEGORY'  TO KW-LINEA-NEG (23:12)
004400        MOVE 'REASON'    TO KW-LINEA-NEG (37:40)
004410        WRITE KW-LINEA-NEG
004420        PERFORM 501-IMPRIME-UNA-NEGATIVA VARYING WKS-IDX-NEG
004430                FROM 1 BY 1
004440                UNTIL WKS-IDX-NEG > LK-CONTADOR-NEGATIVAS
004450     END-IF.
004460 500-IMPRIME-NEGATIVAS-E. EXIT.
004470
004480 501-IMPRIME-UNA-NEGATIVA SECTION.
004490     MOVE KW-LINEA-NEG-BLANCA TO KW-LINEA-NEG
004500     MOVE LK-NEG-TERMINO   (WKS-IDX-NEG) TO KW-LINEA-NEG (1:20)
004510     MOVE LK-NEG-CATEGORIA (WKS-IDX-NEG) TO KW-LINEA-NEG (23:12)
004520     MOVE LK-NEG-RAZON     (WKS-IDX-NEG) TO KW-LINEA-NEG (37:40)
004530     WRITE KW-LINEA-NEG.
004540 501-IMPRIME-UNA-NEGATIVA-E. EXIT.
004550
004560******************************************************************
004570*                 R E P O R T E   D E   R E S U M E N            *
004580*   UN RENGLON YA ACUMULADO POR GRUPO; NO SE USA REPORT WRITER   *
004590*   PORQUE NO HAY RUPTURA DE CONTROL GENUINA QUE ACUMULAR - CADA *
004600*   GRUPO YA LLEGA TOTALIZADO DESDE MDKWB001.                    *
004610******************************************************************
004620 600-IMPRIME-RESUMEN SECTION.
004630     MOVE 'Overview' TO WKS-NOMBRE-BASE
004640     PERFORM 150-FORMA-TITULO
004650     PERFORM 601-ESCRIBE-ENCABEZADO-RESUMEN
004660     MOVE 0 TO WKS-GRAN-VOL-TOTAL
004670     MOVE 0 TO WKS-GRAN-COMP-TOTAL
004680     MOVE 0 TO WKS-GRAN-PUJA-BAJA-TOTAL
004690     MOVE 0 TO WKS-GRAN-PUJA-ALTA-TOTAL
004700     MOVE 0 TO WKS-GRAN-CANT-PALABRAS
004710     PERFORM 602-IMPRIME-UN-GRUPO-RESUMEN VARYING WKS-IDX-ORD
004720             FROM 1 BY 1
004730             UNTIL WKS-IDX-ORD > LK-CONTADOR-GRUPOS
004740     PERFORM 610-IMPRIME-TOTAL-GENERAL.
004750 600-IMPRIME-RESUMEN-E. EXIT.
004760
004770 601-ESCRIBE-ENCABEZADO-RESUMEN SECTION.
004780     MOVE KW-LINEA-OVW-BLANCA TO KW-LINEA-OVW
004790     MOVE WKS-TITULO-ARMADO  TO KW-LINEA-OVW (1:80)
004800     WRITE KW-LINEA-OVW
004810     MOVE KW-LINEA-OVW-BLANCA TO KW-LINEA-OVW
004820     WRITE KW-LINEA-OVW
004830     MOVE KW-LINEA-OVW-BLANCA TO KW-LINEA-OVW
004840     MOVE 'AD GROUP'       TO KW-LINEA-OVW (1:25)
004850     MOVE '#KW'            TO KW-LINEA-OVW (26:5)
004860     MOVE 'TOTAL VOL'      TO KW-LINEA-OVW (31:11)
004870     MOVE 'AVG COMP'       TO KW-LINEA-OVW (44:9)
004880     MOVE 'AVG LOW'        TO KW-LINEA-OVW (55:10)
004890     MOVE 'AVG HIGH'       TO KW-LINEA-OVW (67:10)
004900     MOVE 'VOL LVL'        TO KW-LINEA-OVW (79:18)
004910     MOVE 'COMP LVL'       TO KW-LINEA-OVW (99:16)
004920     WRITE KW-LINEA-OVW.
004930 601-ESCRIBE-ENCABEZADO-RESUMEN-E. EXIT.
004940
004950 602-IMPRIME-UN-GRUPO-RESUMEN SECTION.
004960     MOVE LK-ORDEN-GRP-ENT (WKS-IDX-ORD) TO WKS-GRUPO-ACTUAL
004970     IF LK-CANT-PALABRAS-GR (WKS-GRUPO-ACTUAL) > 0
004980        COMPUTE WKS-PROMEDIO-COMP ROUNDED =
004990                LK-INDICE-COMP-TOTAL (WKS-GRUPO-ACTUAL) /
005000                LK-CANT-PALABRAS-GR (WKS-GRUPO-ACTUAL)
005040        COMPUTE WKS-PUJA-BAJA-PROM ROUNDED =
005050                LK-PUJA-BAJA-TOTAL (WKS-GRUPO-ACTUAL) /
005060                LK-CANT-PALABRAS-GR (WKS-GRUPO-ACTUAL)
005070        COMPUTE WKS-PUJA-ALTA-PROM ROUNDED =
005080                LK-PUJA-ALTA-TOTAL (WKS-GRUPO-ACTUAL) /
005090                LK-CANT-PALABRAS-GR (WKS-GRUPO-ACTUAL)
005100        MOVE KW-LINEA-OVW-BLANCA TO KW-LINEA-OVW
005110        MOVE LK-NOMBRE-GRUPO (WKS-GRUPO-ACTUAL)
005120             TO KW-LINEA-OVW (1:25)
005130        MOVE LK-CANT-PALABRAS-GR (WKS-GRUPO-ACTUAL)
005140             TO WKS-EDITA-CANT
005150        MOVE WKS-EDITA-CANT      TO KW-LINEA-OVW (26:4)
005160        MOVE LK-VOL-TOTAL (WKS-GRUPO-ACTUAL) TO WKS-EDITA-VOL
005170        MOVE WKS-EDITA-VOL       TO KW-LINEA-OVW (31:11)
005180        MOVE WKS-PROMEDIO-COMP   TO WKS-EDITA-COMP
005190        MOVE WKS-EDITA-COMP      TO KW-LINEA-OVW (44:3)
005200        MOVE WKS-PUJA-BAJA-PROM  TO WKS-EDITA-PUJA
005210        MOVE WKS-EDITA-PUJA      TO KW-LINEA-OVW (55:9)
005220        MOVE WKS-PUJA-ALTA-PROM  TO WKS-EDITA-PUJA
005230        MOVE WKS-EDITA-PUJA      TO KW-LINEA-OVW (67:9)
005240        MOVE LK-NIVEL-VOLUMEN (WKS-GRUPO-ACTUAL)
005250             TO KW-LINEA-OVW (79:18)
005260        MOVE LK-NIVEL-COMPETENCIA (WKS-GRUPO-ACTUAL)
005270             TO KW-LINEA-OVW (99:16)
005280        WRITE KW-LINEA-OVW
005290        ADD LK-VOL-TOTAL (WKS-GRUPO-ACTUAL) TO WKS-GRAN-VOL-TOTAL
005300        ADD LK-INDICE-COMP-TOTAL (WKS-GRUPO-ACTUAL)
005310            TO WKS-GRAN-COMP-TOTAL
005320        ADD LK-PUJA-BAJA-TOTAL (WKS-GRUPO-ACTUAL)
005330            TO WKS-GRAN-PUJA-BAJA-TOTAL
005340        ADD LK-PUJA-ALTA-TOTAL (WKS-GRUPO-ACTUAL)
005350            TO WKS-GRAN-PUJA-ALTA-TOTAL
005360        ADD LK-CANT-PALABRAS-GR (WKS-GRUPO-ACTUAL)
005370            TO WKS-GRAN-CANT-PALABRAS
005380     END-IF.
005390 602-IMPRIME-UN-GRUPO-RESUMEN-E. EXIT.
005400
005410 610-IMPRIME-TOTAL-GENERAL SECTION.
005420     MOVE KW-LINEA-OVW-BLANCA TO KW-LINEA-OVW
005430     WRITE KW-LINEA-OVW
005440     IF WKS-GRAN-CANT-PALABRAS > 0
005470        COMPUTE WKS-COMP-PROM-GENERAL ROUNDED =
005480                WKS-GRAN-COMP-TOTAL / WKS-GRAN-CANT-PALABRAS
005490        COMPUTE WKS-PUJA-BAJA-PROM-GEN ROUNDED =
005500                WKS-GRAN-PUJA-BAJA-TOTAL / WKS-GRAN-CANT-PALABRAS
005510        COMPUTE WKS-PUJA-ALTA-PROM-GEN ROUNDED =
005520                WKS-GRAN-PUJA-ALTA-TOTAL / WKS-GRAN-CANT-PALABRAS
005530     ELSE
005550        MOVE 0 TO WKS-COMP-PROM-GENERAL
005560        MOVE 0 TO WKS-PUJA-BAJA-PROM-GEN
005570        MOVE 0 TO WKS-PUJA-ALTA-PROM-GEN
005580     END-IF
005590     MOVE KW-LINEA-OVW-BLANCA TO KW-LINEA-OVW
005600     MOVE 'GRAND TOTAL'          TO KW-LINEA-OVW (1:16)
005610     MOVE 'GROUPS:'              TO KW-LINEA-OVW (18:8)
005620     MOVE LK-CONTADOR-GRUPOS     TO WKS-EDITA-GRUPOS
005630     MOVE WKS-EDITA-GRUPOS       TO KW-LINEA-OVW (26:4)
005640     MOVE 'KEYWORDS:'            TO KW-LINEA-OVW (31:10)
005650     MOVE WKS-GRAN-CANT-PALABRAS TO WKS-EDITA-CANT
005660     MOVE WKS-EDITA-CANT         TO KW-LINEA-OVW (41:4)
005670     MOVE 'VOLUME:'              TO KW-LINEA-OVW (46:8)
005680     MOVE WKS-GRAN-VOL-TOTAL     TO WKS-EDITA-VOL-GRANDE
005690     MOVE WKS-EDITA-VOL-GRANDE   TO KW-LINEA-OVW (54:15)
005700     MOVE 'AVGCOMP:'             TO KW-LINEA-OVW (70:9)
005710     MOVE WKS-COMP-PROM-GENERAL  TO WKS-EDITA-COMP
005720     MOVE WKS-EDITA-COMP         TO KW-LINEA-OVW (79:3)
005730     MOVE 'AVGLOW:'              TO KW-LINEA-OVW (83:8)
005740     MOVE WKS-PUJA-BAJA-PROM-GEN TO WKS-EDITA-PUJA
005750     MOVE WKS-EDITA-PUJA         TO KW-LINEA-OVW (91:9)
005760     MOVE 'AVGHIGH:'             TO KW-LINEA-OVW (102:9)
005770     MOVE WKS-PUJA-ALTA-PROM-GEN TO WKS-EDITA-PUJA
005780     MOVE WKS-EDITA-PUJA         TO KW-LINEA-OVW (111:9)
005790     WRITE KW-LINEA-OVW.
005800 610-IMPRIME-TOTAL-GENERAL-E. EXIT.
005810
005820******************************************************************
005830*                    C I E R R E   D E   R E P O R T E S         *
005840******************************************************************
005850 900-CIERRA-REPORTES SECTION.
005860     CLOSE KWRPT01 KWRPT02 KWRPT03.
005870 900-CIERRA-REPORTES-E. EXIT.
