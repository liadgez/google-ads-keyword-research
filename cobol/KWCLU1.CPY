000100******************************************************************
000110* FECHA       : 14/02/1987                                      *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : MERCADEO DIGITAL                                 *
000140* COPYBOOK    : KWCLU1                                           *
000150* TIPO        : COPYBOOK - TABLA DE TRABAJO                      *
000160* DESCRIPCION : OCURRENCIA DE LA TABLA WKS-TABLA-GRUPOS, UNA     *
000170*             : POR GRUPO DE ANUNCIOS FORMADO. ACUMULA LOS       *
000180*             : TOTALES DEL GRUPO Y SU CLASIFICACION POR NIVEL   *
000190*             : DE VOLUMEN, NIVEL DE COMPETENCIA Y GRUPO N-GRAMA.*
000200* PROGRAMA(S) : MDKWB001, MDKWR001                                *
000210******************************************************************
000220*--> NOMBRE DEL GRUPO = TEXTO DE LA SEMILLA, TITULO-CASE
000230    03 CL-NOMBRE-GRUPO             PIC X(60).
000240*--> INDICE EN WKS-TABLA-PALABRAS DE LA PALABRA SEMILLA DEL GRUPO
000250    03 CL-INDICE-SEMILLA           PIC 9(04) COMP.
000260    03 CL-CANT-PALABRAS            PIC 9(04) COMP.
000270    03 CL-VOL-TOTAL                PIC 9(12) COMP.
000280    03 CL-INDICE-COMP-TOTAL        PIC 9(09) COMP.
000290*--> TOTALES EN MONEDA, SE DEJAN EN ZONA DISPLAY (NO EMPACADOS)
000300    03 CL-PUJA-BAJA-TOTAL          PIC 9(09)V99.
000310    03 CL-PUJA-ALTA-TOTAL          PIC 9(09)V99.
000320*--> "HIGH (500K+)" / "MEDIUM (10K-100K)" / "LOW (<10K)"
000330    03 CL-NIVEL-VOLUMEN            PIC X(20).
000340*--> "HIGH (67-100)" / "MEDIUM (34-66)" / "LOW (0-33)"
000350    03 CL-NIVEL-COMPETENCIA        PIC X(20).
000360*--> PATRON N-GRAMA DOMINANTE DEL NOMBRE DEL GRUPO
000370    03 CL-GRUPO-NGRAMA             PIC X(40).
000380    03 FILLER                      PIC X(09).
