000100******************************************************************
000110* FECHA       : 14/02/1987                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : MERCADEO DIGITAL                                 *
000140* PROGRAMA    : MDKWB001                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE EL ARCHIVO DE IDEAS DE PALABRAS CLAVE TRAIDO *
000170*             : DEL PLANIFICADOR DE PALABRAS CLAVE, NORMALIZA    *
000180*             : CADA REGISTRO, DESCARTA LAS PALABRAS QUE CAEN EN *
000190*             : LA LISTA NEGATIVA DE LA AGENCIA Y AGRUPA LAS     *
000200*             : RESTANTES EN GRUPOS DE ANUNCIOS POR VARIANTE     *
000210*             : CERCANA (EDICION) O POR SOLAPE DE PALABRAS       *
000220*             : (JACCARD). AL FINAL LLAMA A MDKWR001 PARA DEJAR  *
000230*             : IMPRESOS LOS TRES REPORTES DE SALIDA.            *
000240* ARCHIVOS    : KWIDEAS=E, RUNPARMS=E                            *
000250* ACCION (ES) : UNICA - CORRIDA COMPLETA EN UN SOLO PASO         *
000260* INSTALADO   : 14/02/1987                                       *
000270* BPM/RATIONAL: 870190                                           *
000280* NOMBRE      : AGRUPADOR DE PALABRAS CLAVE PARA PAUTA DIGITAL   *
000290* PROGRAMA(S) : MDKWR001 (REPORTES)                              *
000300******************************************************************
000310*             C O N T R O L   D E   C A M B I O S                *
000320******************************************************************
000330* 14/02/1987 PEDR 870190 VERSION INICIAL DEL PROGRAMA.           *870190  
000340* 19/06/1988 PEDR 880344 SE AGREGA LA PRUEBA DE SOLAPE DE        *880344  
000350*            PALABRAS (JACCARD) PARA CUBRIR LOS CASOS QUE LA     *880344  
000360*            DISTANCIA DE EDICION NO ALCANZABA A DETECTAR.       *880344  
000370* 03/11/1989 PEDR 890702 SE CAMBIA EL PROMEDIO DE VOLUMEN/INDICE *890702  
000380*            DE COMPETENCIA A TRUNCADO, NO REDONDEADO, PORQUE    *890702  
000390*            MERCADEO REPORTABA DIFERENCIAS CONTRA SU HOJA DE    *890702  
000400*            CALCULO DE CONTROL.                                 *890702  
000410* 22/04/1991 PEDR 910188 SE AGREGA EL PATRON N-GRAMA AL GRUPO    *910188  
000420*            PARA EL CRUCE CONTRA EL TABLERO DE TITULOS (TITLE-  *910188  
000430*            GEN) QUE ARMA MDKWR001.                             *910188  
000440* 09/09/1992 PEDR 920540 CORRECION: LA SEMILLA NO SE ESTABA      *920540  
000450*            CONTANDO DENTRO DE SU PROPIO GRUPO AL ACUMULAR      *920540  
000460*            TOTALES. VER ERROR EN REPORTE DE RESUMEN.           *920540  
000470* 02/09/1998 PEDR 980812 AMPLIACION DE WKS-FECHA-PARM A 4 DIGITOS*980812  
000480*            DE ANIO PARA EL CAMBIO DE SIGLO (Y2K).              *980812  
000490* 11/06/2001 JCAR 010177 SE AGREGA VALIDACION DE NUMERICO EN LOS *010177  
000500*            CAMPOS DE VOLUMEN E INDICE DE COMPETENCIA; ALGUNOS  *010177  
000510*            LOTES LLEGABAN CON ESPACIOS EN BLANCO.              *010177  
000520* 14/01/2010 MAGR 100045 SE AUMENTA LA TABLA WKS-TABLA-PALABRAS  *100045
000530*            DE 500 A 1000 OCURRENCIAS POR CRECIMIENTO DEL SITIO.*100045
000531* 11/03/2013 PEDR 110205 CORRECION: LA LLAVE DE 300-ORDENA-POR-  *110205
000532*            LONGITUD ORDENABA DESCENDENTE; LA SEMILLA DE CADA   *110205
000533*            GRUPO DEBE SALIR DE LA PALABRA MAS CORTA, NO LA MAS *110205
000534*            LARGA. TODA LA CORRIDA SE REPROCESO DESDE EL 1989.  *110205
000535* 08/07/2014 PEDR 140077 SE AUMENTA KWWK-PALABRA DE 6 A 30       *140077
000536*            OCURRENCIAS; LAS FRASES LARGAS DE BUSQUEDA PAGADA   *140077
000537*            (LONG-TAIL) PERDIAN PALABRAS EN LA DETECCION DE     *140077
000538*            NEGATIVAS Y EN LA PRUEBA DE SOLAPE (JACCARD).       *140077
000540******************************************************************
000550 IDENTIFICATION DIVISION.
000560 PROGRAM-ID. MDKWB001.
000570 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000580 INSTALLATION. MERCADEO DIGITAL.
000590 DATE-WRITTEN. 14/02/1987.
000600 DATE-COMPILED.
000610 SECURITY. USO INTERNO DEL DEPARTAMENTO DE MERCADEO DIGITAL.
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS MINUSCULAS    IS 'a' THRU 'z'
000670     CLASS MAYUSCULAS    IS 'A' THRU 'Z'.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT KWIDEAS  ASSIGN TO KWIDEAS
000710            ORGANIZATION  IS LINE SEQUENTIAL
000720            FILE STATUS   IS FS-KWIDEAS
000730                             FSE-KWIDEAS.
000740
000750     SELECT RUNPARMS ASSIGN TO RUNPARMS
000760            ORGANIZATION  IS LINE SEQUENTIAL
000770            FILE STATUS   IS FS-RUNPARMS
000780                             FSE-RUNPARMS.
000790
000800     SELECT WKS-ARCHIVO-ORDEN  ASSIGN TO SORTWK1.
000810     SELECT WKS-ARCH-ORDEN-GRP ASSIGN TO SORTWK2.
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850******************************************************************
000860*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000870******************************************************************
000880*   IDEAS DE PALABRA CLAVE TRAIDAS DEL PLANIFICADOR
000890 FD KWIDEAS
000900    RECORD CONTAINS 111 CHARACTERS.
000910 01 KWID-REGISTRO.
000920    COPY KWIDEA1.
000930*   PARAMETROS DE LA CORRIDA (SITIO Y FECHA)
000940 FD RUNPARMS
000950    RECORD CONTAINS 80 CHARACTERS.
000960 01 RPM-REGISTRO.
000970    COPY RUNPARM1.
000980*   WORKFILE DE ORDENAMIENTO DE PALABRAS POR LONGITUD DESCENDENTE
000990 SD WKS-ARCHIVO-ORDEN.
001000 01 WKS-REG-ORDEN.
001010    02 WOR-LONGITUD               PIC 9(03) COMP.
001020    02 WOR-SECUENCIA              PIC 9(04) COMP.
001030    02 WOR-INDICE                 PIC 9(04) COMP.
001040    02 FILLER                     PIC X(05).
001050*   WORKFILE DE ORDENAMIENTO DE GRUPOS POR TAMANO DESCENDENTE
001060 SD WKS-ARCH-ORDEN-GRP.
001070 01 WKS-REG-ORDEN-GRP.
001080    02 WOG-CANTIDAD               PIC 9(04) COMP.
001090    02 WOG-NUMERO                 PIC 9(04) COMP.
001100    02 FILLER                     PIC X(05).
001110
001120 WORKING-STORAGE SECTION.
001130******************************************************************
001140*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001150******************************************************************
001160 01 WKS-FS-STATUS.
001170    02 WKS-STATUS.
001180       04 FS-KWIDEAS             PIC 9(02) VALUE ZEROES.
001190       04 FSE-KWIDEAS.
001200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001210          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001220          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001230       04 FS-RUNPARMS            PIC 9(02) VALUE ZEROES.
001240       04 FSE-RUNPARMS.
001250          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001260          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001270          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001280    02 PROGRAMA                  PIC X(08) VALUE SPACES.
001290    02 ARCHIVO                   PIC X(08) VALUE SPACES.
001300    02 ACCION                    PIC X(10) VALUE SPACES.
001310    02 LLAVE                     PIC X(32) VALUE SPACES.
001320
001330******************************************************************
001340*              PARAMETROS DE LA CORRIDA (RUNPARMS)               *
001350******************************************************************
001360 01 WKS-SITIO-PARM                PIC X(60) VALUE SPACES.
001370 01 WKS-FECHA-PARM                PIC X(10) VALUE SPACES.
001380 01 WKS-FIN-KWIDEAS-SW            PIC X(01) VALUE 'N'.
001390    88 FIN-KWIDEAS                          VALUE 'Y'.
001400    88 NO-FIN-KWIDEAS                       VALUE 'N'.
001410
001420******************************************************************
001430*        TABLA DE PALABRAS CLAVE YA NORMALIZADAS (ENTRADA)       *
001440******************************************************************
001450 01 WKS-TABLA-PALABRAS.
001460    02 WKS-ENT-PALABRA OCCURS 1000 TIMES.
001470       COPY KWWRK1.
001480 01 WKS-CONTADOR-PALABRAS         PIC 9(04) COMP VALUE 0.
001490
001500******************************************************************
001510*            ARREGLO DE ORDEN DE PROCESO (POR LONGITUD)          *
001520******************************************************************
001530 01 WKS-ORDEN-PROCESO.
001540    02 WKS-ORDEN-ENT OCCURS 1000 TIMES PIC 9(04) COMP.
001550 01 WKS-CONT-ORDEN                PIC 9(04) COMP VALUE 0.
001560 01 WKS-FIN-ORDEN-SW              PIC X(01) VALUE 'N'.
001570    88 FIN-ORDEN                            VALUE 'Y'.
001580
001590******************************************************************
001600*             TABLA DE GRUPOS DE ANUNCIOS FORMADOS               *
001610******************************************************************
001620 01 WKS-TABLA-GRUPOS.
001630    02 WKS-ENT-GRUPO OCCURS 1000 TIMES.
001640       COPY KWCLU1.
001650 01 WKS-CONTADOR-GRUPOS           PIC 9(04) COMP VALUE 0.
001660
001670******************************************************************
001680*          ARREGLO DE ORDEN DE GRUPOS (POR TAMANO, DESC.)        *
001690******************************************************************
001700 01 WKS-ORDEN-GRUPOS.
001710    02 WKS-ORDEN-GRP-ENT OCCURS 1000 TIMES PIC 9(04) COMP.
001720 01 WKS-CONT-ORDEN-GRP            PIC 9(04) COMP VALUE 0.
001730 01 WKS-FIN-ORDEN-GRP-SW          PIC X(01) VALUE 'N'.
001740    88 FIN-ORDEN-GRP                        VALUE 'Y'.
001750
001760******************************************************************
001770*            TABLA DE TERMINOS NEGATIVOS ENCONTRADOS             *
001780******************************************************************
001790 01 WKS-TABLA-NEGATIVAS.
001800    02 WKS-ENT-NEGATIVA OCCURS 50 TIMES.
001810       COPY KWNEG1.
001820 01 WKS-CONTADOR-NEGATIVAS        PIC 9(02) COMP VALUE 0.
001830
001840******************************************************************
001850*   TABLA ESTATICA DE REFERENCIA DE TERMINOS NEGATIVOS DE LA     *
001860*   AGENCIA. SE ARMA CON BLOQUES FILLER/REDEFINES, AL ESTILO     *
001870*   DE LA TABLA-DIAS, PORQUE CADA OCURRENCIA LLEVA VALORES       *
001880*   DISTINTOS EN VARIOS CAMPOS (NO ES UN SOLO DIGITO POR MES).   *
001890******************************************************************
001900 01 WKS-NEG-REF-DATOS.
001910     02 FILLER.
001920        03 FILLER PIC X(20) VALUE 'free'.
001930        03 FILLER PIC X(12) VALUE 'PRICE'.
001940        03 FILLER PIC X(12) VALUE 'price'.
001950        03 FILLER PIC 9(01) VALUE 1.
001960        03 FILLER PIC X(15) VALUE 'free'.
001970        03 FILLER PIC X(15) VALUE SPACES.
001980     02 FILLER.
001990        03 FILLER PIC X(20) VALUE 'job'.
002000        03 FILLER PIC X(12) VALUE 'JOB'.
002010        03 FILLER PIC X(12) VALUE 'job'.
002020        03 FILLER PIC 9(01) VALUE 1.
002030        03 FILLER PIC X(15) VALUE 'job'.
002040        03 FILLER PIC X(15) VALUE SPACES.
002050     02 FILLER.
002060        03 FILLER PIC X(20) VALUE 'jobs'.
002070        03 FILLER PIC X(12) VALUE 'JOB'.
002080        03 FILLER PIC X(12) VALUE 'job'.
002090        03 FILLER PIC 9(01) VALUE 1.
002100        03 FILLER PIC X(15) VALUE 'jobs'.
002110        03 FILLER PIC X(15) VALUE SPACES.
002120     02 FILLER.
002130        03 FILLER PIC X(20) VALUE 'hiring'.
002140        03 FILLER PIC X(12) VALUE 'JOB'.
002150        03 FILLER PIC X(12) VALUE 'job'.
002160        03 FILLER PIC 9(01) VALUE 1.
002170        03 FILLER PIC X(15) VALUE 'hiring'.
002180        03 FILLER PIC X(15) VALUE SPACES.
002190     02 FILLER.
002200        03 FILLER PIC X(20) VALUE 'career'.
002210        03 FILLER PIC X(12) VALUE 'JOB'.
002220        03 FILLER PIC X(12) VALUE 'job'.
002230        03 FILLER PIC 9(01) VALUE 1.
002240        03 FILLER PIC X(15) VALUE 'career'.
002250        03 FILLER PIC X(15) VALUE SPACES.
002260     02 FILLER.
002270        03 FILLER PIC X(20) VALUE 'careers'.
002280        03 FILLER PIC X(12) VALUE 'JOB'.
002290        03 FILLER PIC X(12) VALUE 'job'.
002300        03 FILLER PIC 9(01) VALUE 1.
002310        03 FILLER PIC X(15) VALUE 'careers'.
002320        03 FILLER PIC X(15) VALUE SPACES.
002330     02 FILLER.
002340        03 FILLER PIC X(20) VALUE 'repair'.
002350        03 FILLER PIC X(12) VALUE 'CONDITION'.
002360        03 FILLER PIC X(12) VALUE 'condition'.
002370        03 FILLER PIC 9(01) VALUE 1.
002380        03 FILLER PIC X(15) VALUE 'repair'.
002390        03 FILLER PIC X(15) VALUE SPACES.
002400     02 FILLER.
002410        03 FILLER PIC X(20) VALUE 'repairs'.
002420        03 FILLER PIC X(12) VALUE 'CONDITION'.
002430        03 FILLER PIC X(12) VALUE 'condition'.
002440        03 FILLER PIC 9(01) VALUE 1.
002450        03 FILLER PIC X(15) VALUE 'repairs'.
002460        03 FILLER PIC X(15) VALUE SPACES.
002470     02 FILLER.
002480        03 FILLER PIC X(20) VALUE 'used'.
002490        03 FILLER PIC X(12) VALUE 'CONDITION'.
002500        03 FILLER PIC X(12) VALUE 'condition'.
002510        03 FILLER PIC 9(01) VALUE 1.
002520        03 FILLER PIC X(15) VALUE 'used'.
002530        03 FILLER PIC X(15) VALUE SPACES.
002540     02 FILLER.
002550        03 FILLER PIC X(20) VALUE 'second hand'.
002560        03 FILLER PIC X(12) VALUE 'CONDITION'.
002570        03 FILLER PIC X(12) VALUE 'condition'.
002580        03 FILLER PIC 9(01) VALUE 2.
002590        03 FILLER PIC X(15) VALUE 'second'.
002600        03 FILLER PIC X(15) VALUE 'hand'.
002610     02 FILLER.
002620        03 FILLER PIC X(20) VALUE 'cheap'.
002630        03 FILLER PIC X(12) VALUE 'PRICE'.
002640        03 FILLER PIC X(12) VALUE 'price'.
002650        03 FILLER PIC 9(01) VALUE 1.
002660        03 FILLER PIC X(15) VALUE 'cheap'.
002670        03 FILLER PIC X(15) VALUE SPACES.
002680     02 FILLER.
002690        03 FILLER PIC X(20) VALUE 'review'.
002700        03 FILLER PIC X(12) VALUE 'INFO'.
002710        03 FILLER PIC X(12) VALUE 'info'.
002720        03 FILLER PIC 9(01) VALUE 1.
002730        03 FILLER PIC X(15) VALUE 'review'.
002740        03 FILLER PIC X(15) VALUE SPACES.
002750     02 FILLER.
002760        03 FILLER PIC X(20) VALUE 'reviews'.
002770        03 FILLER PIC X(12) VALUE 'INFO'.
002780        03 FILLER PIC X(12) VALUE 'info'.
002790        03 FILLER PIC 9(01) VALUE 1.
002800        03 FILLER PIC X(15) VALUE 'reviews'.
002810        03 FILLER PIC X(15) VALUE SPACES.
002820     02 FILLER.
002830        03 FILLER PIC X(20) VALUE 'tutorial'.
002840        03 FILLER PIC X(12) VALUE 'INFO'.
002850        03 FILLER PIC X(12) VALUE 'info'.
002860        03 FILLER PIC 9(01) VALUE 1.
002870        03 FILLER PIC X(15) VALUE 'tutorial'.
002880        03 FILLER PIC X(15) VALUE SPACES.
002890     02 FILLER.
002900        03 FILLER PIC X(20) VALUE 'how to'.
002910        03 FILLER PIC X(12) VALUE 'INFO'.
002920        03 FILLER PIC X(12) VALUE 'info'.
002930        03 FILLER PIC 9(01) VALUE 2.
002940        03 FILLER PIC X(15) VALUE 'how'.
002950        03 FILLER PIC X(15) VALUE 'to'.
002960 01 WKS-TABLA-NEG-REF REDEFINES WKS-NEG-REF-DATOS.
002970     02 WKS-NEG-REF-ENT OCCURS 15 TIMES.
002980        03 NEGR-TERMINO          PIC X(20).
002990        03 NEGR-CATEGORIA        PIC X(12).
003000        03 NEGR-CAT-MINUSC       PIC X(12).
003010        03 NEGR-CANT-PAL         PIC 9(01).
003020        03 NEGR-PALABRA-1        PIC X(15).
003030        03 NEGR-PALABRA-2        PIC X(15).
003040
003050******************************************************************
003060*    ALFABETO DE TRABAJO PARA TITULO-CASE DEL NOMBRE DEL GRUPO   *
003070******************************************************************
003080 01 WKS-ALFABETO-MIN              PIC X(26)
003090                             VALUE 'abcdefghijklmnopqrstuvwxyz'.
003100 01 WKS-ALFA-MIN-CAR REDEFINES WKS-ALFABETO-MIN
003110                             OCCURS 26 TIMES PIC X(01).
003120 01 WKS-ALFABETO-MAY              PIC X(26)
003130                             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003140 01 WKS-ALFA-MAY-CAR REDEFINES WKS-ALFABETO-MAY
003150                             OCCURS 26 TIMES PIC X(01).
003160
003170******************************************************************
003180*                 CAMPOS DE TRABAJO Y CONTADORES                 *
003190******************************************************************
003200 01 WKS-IDX-ENT                   PIC 9(04) COMP VALUE 0.
003210 01 WKS-IDX-SEM                   PIC 9(04) COMP VALUE 0.
003220 01 WKS-IDX-CAND                  PIC 9(04) COMP VALUE 0.
003230 01 WKS-IDX-ORD                   PIC 9(04) COMP VALUE 0.
003240 01 WKS-IDX-ORD2                  PIC 9(04) COMP VALUE 0.
003250 01 WKS-IDX-ORD-SIG                PIC 9(04) COMP VALUE 0.
003260 01 WKS-IDX-ORD-GRP                PIC 9(04) COMP VALUE 0.
003270 01 WKS-IDX-GRP                   PIC 9(04) COMP VALUE 0.
003280 01 WKS-IDX-GRP-ACT                PIC 9(04) COMP VALUE 0.
003290 01 WKS-IDX-NEGR                  PIC 9(02) COMP VALUE 0.
003300 01 WKS-IDX-NEGF                  PIC 9(02) COMP VALUE 0.
003310 01 WKS-IDX-ALFA                  PIC 9(02) COMP VALUE 0.
003320 01 WKS-IDX-ALFA-HALLADA          PIC 9(02) COMP VALUE 0.
003330 01 WKS-POS-CAR                   PIC 9(03) COMP VALUE 0.
003340 01 WKS-K-PAL                     PIC 9(02) COMP VALUE 0.
003350 01 WKS-M-PAL                     PIC 9(02) COMP VALUE 0.
003360 01 WKS-Y-PAL                     PIC 9(02) COMP VALUE 0.
003370 01 WKS-IDX-ACTUAL                PIC 9(04) COMP VALUE 0.
003380 01 WKS-CANT-UNICAS-SEM           PIC 9(02) COMP VALUE 0.
003390 01 WKS-CANT-UNICAS-CAND          PIC 9(02) COMP VALUE 0.
003400 01 WKS-INTERSECCION              PIC 9(02) COMP VALUE 0.
003410 01 WKS-UNION                     PIC 9(02) COMP VALUE 0.
003420 01 WKS-IZQUIERDA                 PIC 9(07) COMP VALUE 0.
003430 01 WKS-DERECHA                   PIC 9(07) COMP VALUE 0.
003440
003450 01 WKS-HALLADA-SW                PIC X(01) VALUE 'N'.
003460    88 WKS-HALLADA                          VALUE 'Y'.
003470    88 WKS-NO-HALLADA                       VALUE 'N'.
003480 01 WKS-AL-INICIO-PALABRA-SW      PIC X(01) VALUE 'S'.
003490    88 WKS-AL-INICIO-PALABRA                VALUE 'S'.
003500    88 WKS-NO-AL-INICIO                     VALUE 'N'.
003510 01 WKS-DUPLICADA-SW              PIC X(01) VALUE 'N'.
003520    88 WKS-ES-DUPLICADA                     VALUE 'Y'.
003530    88 WKS-NO-ES-DUPLICADA                  VALUE 'N'.
003540 01 WKS-ENCONTRADA-SW             PIC X(01) VALUE 'N'.
003550    88 WKS-SI-ENCONTRADA                    VALUE 'Y'.
003560    88 WKS-NO-ENCONTRADA                    VALUE 'N'.
003570 01 WKS-ESTA-EN-LISTA-SW          PIC X(01) VALUE 'N'.
003580    88 WKS-ESTA-EN-LISTA                    VALUE 'Y'.
003590    88 WKS-NO-ESTA-EN-LISTA                 VALUE 'N'.
003600 01 WKS-COINCIDE-SW               PIC X(01) VALUE 'N'.
003610    88 WKS-COINCIDE                         VALUE 'Y'.
003620    88 WKS-NO-COINCIDE                      VALUE 'N'.
003630
003640******************************************************************
003650*       AREAS DE TRABAJO DE LA DISTANCIA DE EDICION (LEVENSHTEIN)*
003660******************************************************************
003670 01 WKS-LON-A                     PIC 9(03) COMP VALUE 0.
003680 01 WKS-LON-B                     PIC 9(03) COMP VALUE 0.
003690 01 WKS-SUMA-LON                  PIC 9(03) COMP VALUE 0.
003700 01 WKS-I-FIL                     PIC 9(03) COMP VALUE 0.
003710 01 WKS-J-COL                     PIC 9(03) COMP VALUE 0.
003720 01 WKS-COSTO                     PIC 9(01) COMP VALUE 0.
003730 01 WKS-OPCION-A                  PIC 9(03) COMP VALUE 0.
003740 01 WKS-OPCION-B                  PIC 9(03) COMP VALUE 0.
003750 01 WKS-OPCION-C                  PIC 9(03) COMP VALUE 0.
003760 01 WKS-MINIMO                    PIC 9(03) COMP VALUE 0.
003770 01 WKS-DISTANCIA                 PIC 9(03) COMP VALUE 0.
003780 01 WKS-FILA-ANT-GRP.
003790    02 WKS-FILA-ANT OCCURS 61 TIMES PIC 9(03) COMP.
003800 01 WKS-FILA-ACT-GRP.
003810    02 WKS-FILA-ACT OCCURS 61 TIMES PIC 9(03) COMP.
003820
003830******************************************************************
003840*            AREAS DE TRABAJO DE LA CLASIFICACION                *
003850******************************************************************
003860 01 WKS-PROMEDIO-VOL              PIC 9(09) COMP VALUE 0.
003870 01 WKS-PROMEDIO-COMP             PIC 9(03) COMP VALUE 0.
003880
003890 01 WKS-TOTAL-LEIDOS              PIC 9(06) COMP VALUE 0.
003900 01 WKS-TOTAL-NEGATIVAS           PIC 9(06) COMP VALUE 0.
003910 01 WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
003920
003930 PROCEDURE DIVISION.
003940******************************************************************
003950*                      S E C C I O N   P R I N C I P A L         *
003960******************************************************************
003970 000-PRINCIPAL SECTION.
003980     PERFORM 100-INICIO
003990     PERFORM 200-CARGA-PALABRAS-CLAVE
004000     PERFORM 300-ORDENA-POR-LONGITUD
004010     PERFORM 310-ASIGNA-GRUPOS
004020     PERFORM 330-ACUMULA-TOTALES-GRUPO
004030     PERFORM 350-CLASIFICA-GRUPOS
004040     PERFORM 340-ORDENA-GRUPOS-POR-TAMANO
004050     CALL 'MDKWR001' USING WKS-CONTADOR-PALABRAS
004060                           WKS-TABLA-PALABRAS
004070                           WKS-CONTADOR-GRUPOS
004080                           WKS-TABLA-GRUPOS
004090                           WKS-ORDEN-GRUPOS
004100                           WKS-CONTADOR-NEGATIVAS
004110                           WKS-TABLA-NEGATIVAS
004120                           WKS-SITIO-PARM
004130                           WKS-FECHA-PARM
004140     PERFORM 950-ESTADISTICAS
004150     PERFORM 900-CIERRE
004160     STOP RUN.
004170 000-PRINCIPAL-E. EXIT.
004180
004190******************************************************************
004200*                 A P E R T U R A   Y   P A R A M E T R O S      *
004210******************************************************************
004220 100-INICIO SECTION.
004230     MOVE 'MDKWB001' TO PROGRAMA
004240     PERFORM 101-ABRE-ARCHIVOS-ENTRADA
004250     PERFORM 102-LEE-PARAMETROS-CORRIDA.
004260 100-INICIO-E. EXIT.
004270
004280 101-ABRE-ARCHIVOS-ENTRADA SECTION.
004290     OPEN INPUT KWIDEAS RUNPARMS
004300     IF FS-KWIDEAS NOT EQUAL 0
004310        MOVE 'OPEN'     TO ACCION
004320        MOVE SPACES     TO LLAVE
004330        MOVE 'KWIDEAS'  TO ARCHIVO
004340        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004350                              FS-KWIDEAS, FSE-KWIDEAS
004360        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO KWIDEAS <<<'
004370                UPON CONSOLE
004380        MOVE 91 TO RETURN-CODE
004390        STOP RUN
004400     END-IF
004410     IF FS-RUNPARMS NOT EQUAL 0
004420        MOVE 'OPEN'     TO ACCION
004430        MOVE SPACES     TO LLAVE
004440        MOVE 'RUNPARMS' TO ARCHIVO
004450        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004460                              FS-RUNPARMS, FSE-RUNPARMS
004470        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RUNPARMS <<<'
004480                UPON CONSOLE
004490        MOVE 91 TO RETURN-CODE
004500        STOP RUN
004510     END-IF.
004520 101-ABRE-ARCHIVOS-ENTRADA-E. EXIT.
004530
004540 102-LEE-PARAMETROS-CORRIDA SECTION.
004550     READ RUNPARMS
004560        AT END
004570           MOVE SPACES TO RPM-REGISTRO
004580     END-READ
004590     MOVE RPM-SITIO  TO WKS-SITIO-PARM
004600     MOVE RPM-FECHA  TO WKS-FECHA-PARM.
004610 102-LEE-PARAMETROS-CORRIDA-E. EXIT.
004620
004630******************************************************************
004640*             C A R G A   Y   N O R M A L I Z A C I O N          *
004650******************************************************************
004660 200-CARGA-PALABRAS-CLAVE SECTION.
004670     PERFORM 201-LEE-Y-CARGA-PALABRA UNTIL FIN-KWIDEAS.
004680 200-CARGA-PALABRAS-CLAVE-E. EXIT.
004690
004700 201-LEE-Y-CARGA-PALABRA SECTION.
004710     READ KWIDEAS
004720         AT END SET FIN-KWIDEAS TO TRUE
004730         NOT AT END
004740             ADD 1 TO WKS-CONTADOR-PALABRAS
004750             ADD 1 TO WKS-TOTAL-LEIDOS
004760             MOVE WKS-CONTADOR-PALABRAS TO WKS-IDX-ENT
004770             PERFORM 210-NORMALIZA-REGISTRO
004780     END-READ.
004790 201-LEE-Y-CARGA-PALABRA-E. EXIT.
004800
004810 210-NORMALIZA-REGISTRO SECTION.
004820     MOVE KWID-TEXTO TO KWWK-TEXTO (WKS-IDX-ENT)
004830     IF KWID-BUSQ-PROM IS NUMERIC
004840        MOVE KWID-BUSQ-PROM TO KWWK-BUSQ-PROM (WKS-IDX-ENT)
004850     ELSE
004860        MOVE 0 TO KWWK-BUSQ-PROM (WKS-IDX-ENT)
004870     END-IF
004880     IF KWID-COMPETENCIA = SPACES
004890        MOVE 'UNSPECIFIED' TO KWWK-COMPETENCIA (WKS-IDX-ENT)
004900     ELSE
004910        MOVE KWID-COMPETENCIA TO KWWK-COMPETENCIA (WKS-IDX-ENT)
004920     END-IF
004930     IF KWID-INDICE-COMP IS NUMERIC
004940        MOVE KWID-INDICE-COMP TO KWWK-INDICE-COMP (WKS-IDX-ENT)
004950     ELSE
004960        MOVE 0 TO KWWK-INDICE-COMP (WKS-IDX-ENT)
004970     END-IF
004980     MOVE KWID-PUJA-BAJA-MIC TO KWWK-PUJA-BAJA-MIC (WKS-IDX-ENT)
004990     MOVE KWID-PUJA-ALTA-MIC TO KWWK-PUJA-ALTA-MIC (WKS-IDX-ENT)
005000     COMPUTE KWWK-PUJA-BAJA (WKS-IDX-ENT) ROUNDED =
005010             KWID-PUJA-BAJA-MIC / 1000000
005020     COMPUTE KWWK-PUJA-ALTA (WKS-IDX-ENT) ROUNDED =
005030             KWID-PUJA-ALTA-MIC / 1000000
005040     MOVE 0 TO KWWK-GRUPO-NO (WKS-IDX-ENT)
005050     SET KWWK-NO-ES-NEGATIVA (WKS-IDX-ENT) TO TRUE
005060     SET KWWK-SIN-ASIGNAR    (WKS-IDX-ENT) TO TRUE
005070     PERFORM 211-CALCULA-LONGITUD
005080     PERFORM 212-SEPARA-PALABRAS
005090     PERFORM 220-DETECTA-NEGATIVAS.
005100 210-NORMALIZA-REGISTRO-E. EXIT.
005110
005120 211-CALCULA-LONGITUD SECTION.
005130     MOVE 60 TO WKS-POS-CAR
005140     PERFORM 211A-RETROCEDE-UN-ESPACIO
005150             UNTIL WKS-POS-CAR = 0
005160             OR KWWK-TEXTO-CAR (WKS-IDX-ENT, WKS-POS-CAR)
005170                NOT = SPACE
005180     MOVE WKS-POS-CAR TO KWWK-LONGITUD (WKS-IDX-ENT).
005190 211-CALCULA-LONGITUD-E. EXIT.
005200
005210 211A-RETROCEDE-UN-ESPACIO SECTION.
005220     SUBTRACT 1 FROM WKS-POS-CAR.
005230 211A-RETROCEDE-UN-ESPACIO-E. EXIT.
005240
005250 212-SEPARA-PALABRAS SECTION.
005251* 08/07/2014 PEDR 140077 SE AMPLIA LA LISTA INTO DE 6 A 30        *140077
005252*            DESTINOS, VER TICKET 140077 EN EL CONTROL DE        *140077
005253*            CAMBIOS DEL ENCABEZADO.                              *140077
005260     MOVE 0 TO KWWK-CANT-PALABRAS (WKS-IDX-ENT)
005270     UNSTRING KWWK-TEXTO (WKS-IDX-ENT) DELIMITED BY SPACE
005280         INTO KWWK-PALABRA (WKS-IDX-ENT, 1)
005281              KWWK-PALABRA (WKS-IDX-ENT, 2)
005282              KWWK-PALABRA (WKS-IDX-ENT, 3)
005283              KWWK-PALABRA (WKS-IDX-ENT, 4)
005284              KWWK-PALABRA (WKS-IDX-ENT, 5)
005285              KWWK-PALABRA (WKS-IDX-ENT, 6)
005286              KWWK-PALABRA (WKS-IDX-ENT, 7)
005287              KWWK-PALABRA (WKS-IDX-ENT, 8)
005288              KWWK-PALABRA (WKS-IDX-ENT, 9)
005289              KWWK-PALABRA (WKS-IDX-ENT, 10)
005291              KWWK-PALABRA (WKS-IDX-ENT, 11)
005292              KWWK-PALABRA (WKS-IDX-ENT, 12)
005293              KWWK-PALABRA (WKS-IDX-ENT, 13)
005294              KWWK-PALABRA (WKS-IDX-ENT, 14)
005295              KWWK-PALABRA (WKS-IDX-ENT, 15)
005296              KWWK-PALABRA (WKS-IDX-ENT, 16)
005297              KWWK-PALABRA (WKS-IDX-ENT, 17)
005298              KWWK-PALABRA (WKS-IDX-ENT, 18)
005299              KWWK-PALABRA (WKS-IDX-ENT, 19)
005301              KWWK-PALABRA (WKS-IDX-ENT, 20)
005302              KWWK-PALABRA (WKS-IDX-ENT, 21)
005303              KWWK-PALABRA (WKS-IDX-ENT, 22)
005304              KWWK-PALABRA (WKS-IDX-ENT, 23)
005305              KWWK-PALABRA (WKS-IDX-ENT, 24)
005306              KWWK-PALABRA (WKS-IDX-ENT, 25)
005307              KWWK-PALABRA (WKS-IDX-ENT, 26)
005308              KWWK-PALABRA (WKS-IDX-ENT, 27)
005309              KWWK-PALABRA (WKS-IDX-ENT, 28)
005311              KWWK-PALABRA (WKS-IDX-ENT, 29)
005312              KWWK-PALABRA (WKS-IDX-ENT, 30)
005340         TALLYING IN KWWK-CANT-PALABRAS (WKS-IDX-ENT).
005350 212-SEPARA-PALABRAS-E. EXIT.
005360
005370******************************************************************
005380*                  D E T E C C I O N   D E                       *
005390*                P A L A B R A S   N E G A T I V A S             *
005400******************************************************************
005410 220-DETECTA-NEGATIVAS SECTION.
005420     PERFORM 220A-REVISA-UNA-PALABRA VARYING WKS-K-PAL
005430             FROM 1 BY 1
005440             UNTIL WKS-K-PAL > KWWK-CANT-PALABRAS (WKS-IDX-ENT).
005450 220-DETECTA-NEGATIVAS-E. EXIT.
005460
005470 220A-REVISA-UNA-PALABRA SECTION.
005480     PERFORM 220B-COMPARA-CON-REFERENCIA VARYING WKS-IDX-NEGR
005490             FROM 1 BY 1
005500             UNTIL WKS-IDX-NEGR > 15.
005510 220A-REVISA-UNA-PALABRA-E. EXIT.
005520
005530 220B-COMPARA-CON-REFERENCIA SECTION.
005540     IF NEGR-CANT-PAL (WKS-IDX-NEGR) = 1
005550        IF KWWK-PALABRA (WKS-IDX-ENT, WKS-K-PAL) =
005560           NEGR-PALABRA-1 (WKS-IDX-NEGR)
005570           PERFORM 221-REGISTRA-NEGATIVA-HALLADA
005580        END-IF
005590     ELSE
005600        IF WKS-K-PAL < KWWK-CANT-PALABRAS (WKS-IDX-ENT)
005610           IF KWWK-PALABRA (WKS-IDX-ENT, WKS-K-PAL) =
005620              NEGR-PALABRA-1 (WKS-IDX-NEGR)
005630              AND KWWK-PALABRA (WKS-IDX-ENT, WKS-K-PAL + 1) =
005640                  NEGR-PALABRA-2 (WKS-IDX-NEGR)
005650              PERFORM 221-REGISTRA-NEGATIVA-HALLADA
005660           END-IF
005670        END-IF
005680     END-IF.
005690 220B-COMPARA-CON-REFERENCIA-E. EXIT.
005700
005710 221-REGISTRA-NEGATIVA-HALLADA SECTION.
005720     SET KWWK-ES-NEGATIVA (WKS-IDX-ENT) TO TRUE
005730     SET WKS-NO-ESTA-EN-LISTA TO TRUE
005740     PERFORM 221A-BUSCA-EN-LISTA VARYING WKS-IDX-NEGF
005750             FROM 1 BY 1
005760             UNTIL WKS-IDX-NEGF > WKS-CONTADOR-NEGATIVAS
005770             OR WKS-ESTA-EN-LISTA
005780     IF WKS-NO-ESTA-EN-LISTA
005790        ADD 1 TO WKS-CONTADOR-NEGATIVAS
005800        ADD 1 TO WKS-TOTAL-NEGATIVAS
005810        MOVE NEGR-TERMINO   (WKS-IDX-NEGR)
005820             TO NEG-TERMINO   (WKS-CONTADOR-NEGATIVAS)
005830        MOVE NEGR-CATEGORIA (WKS-IDX-NEGR)
005840             TO NEG-CATEGORIA (WKS-CONTADOR-NEGATIVAS)
005850        PERFORM 222-FORMA-RAZON
005860     END-IF.
005870 221-REGISTRA-NEGATIVA-HALLADA-E. EXIT.
005880
005890 221A-BUSCA-EN-LISTA SECTION.
005900     IF NEG-TERMINO (WKS-IDX-NEGF) = NEGR-TERMINO (WKS-IDX-NEGR)
005910        SET WKS-ESTA-EN-LISTA TO TRUE
005920     END-IF.
005930 221A-BUSCA-EN-LISTA-E. EXIT.
005940
005950 222-FORMA-RAZON SECTION.
005960     STRING "Matches '"              DELIMITED BY SIZE
005970            NEGR-CAT-MINUSC (WKS-IDX-NEGR) DELIMITED BY SPACE
005980            "' list"                 DELIMITED BY SIZE
005990            INTO NEG-RAZON (WKS-CONTADOR-NEGATIVAS).
006000 222-FORMA-RAZON-E. EXIT.
006010
006020******************************************************************
006030*        O R D E N A M I E N T O   P O R   L O N G I T U D       *
006040******************************************************************
006050 300-ORDENA-POR-LONGITUD SECTION.
006051* 11/03/2013 PEDR 110205 LLAVE PRINCIPAL CORREGIDA A ASCENDENTE,  *110205
006052*            LA SEMILLA DE CADA GRUPO DEBE SER LA PALABRA MAS     *110205
006053*            CORTA, NO LA MAS LARGA.                              *110205
006060     SORT WKS-ARCHIVO-ORDEN
006070          ON ASCENDING  KEY WOR-LONGITUD
006080          ON ASCENDING  KEY WOR-SECUENCIA
006090          INPUT  PROCEDURE IS 301-LIBERA-REGISTROS-ORDEN
006100          OUTPUT PROCEDURE IS 302-RECIBE-REGISTROS-ORDEN.
006110 300-ORDENA-POR-LONGITUD-E. EXIT.
006120
006130 301-LIBERA-REGISTROS-ORDEN SECTION.
006140     PERFORM 301A-LIBERA-UN-REGISTRO VARYING WKS-IDX-ENT
006150             FROM 1 BY 1
006160             UNTIL WKS-IDX-ENT > WKS-CONTADOR-PALABRAS.
006170 301-LIBERA-REGISTROS-ORDEN-E. EXIT.
006180
006190 301A-LIBERA-UN-REGISTRO SECTION.
006200     MOVE KWWK-LONGITUD (WKS-IDX-ENT) TO WOR-LONGITUD
006210     MOVE WKS-IDX-ENT TO WOR-SECUENCIA
006220     MOVE WKS-IDX-ENT TO WOR-INDICE
006230     RELEASE WKS-REG-ORDEN.
006240 301A-LIBERA-UN-REGISTRO-E. EXIT.
006250
006260 302-RECIBE-REGISTROS-ORDEN SECTION.
006270     MOVE 0 TO WKS-CONT-ORDEN
006280     PERFORM 302A-RECIBE-UN-REGISTRO UNTIL FIN-ORDEN.
006290 302-RECIBE-REGISTROS-ORDEN-E. EXIT.
006300
006310 302A-RECIBE-UN-REGISTRO SECTION.
006320     RETURN WKS-ARCHIVO-ORDEN
006330         AT END SET FIN-ORDEN TO TRUE
006340         NOT AT END
006350             ADD 1 TO WKS-CONT-ORDEN
006360             MOVE WOR-INDICE TO WKS-ORDEN-ENT (WKS-CONT-ORDEN)
006370     END-RETURN.
006380 302A-RECIBE-UN-REGISTRO-E. EXIT.
006390
006400******************************************************************
006410*              A S I G N A C I O N   D E   G R U P O S           *
006420******************************************************************
006430 310-ASIGNA-GRUPOS SECTION.
006440     MOVE 0 TO WKS-CONTADOR-GRUPOS
006450     PERFORM 311-ASIGNA-UNA-SEMILLA VARYING WKS-IDX-ORD
006460             FROM 1 BY 1
006470             UNTIL WKS-IDX-ORD > WKS-CONTADOR-PALABRAS.
006480 310-ASIGNA-GRUPOS-E. EXIT.
006490
006500 311-ASIGNA-UNA-SEMILLA SECTION.
006510     MOVE WKS-ORDEN-ENT (WKS-IDX-ORD) TO WKS-IDX-SEM
006520     IF KWWK-NO-ES-NEGATIVA (WKS-IDX-SEM)
006530        AND KWWK-SIN-ASIGNAR (WKS-IDX-SEM)
006540        ADD 1 TO WKS-CONTADOR-GRUPOS
006550        MOVE WKS-IDX-SEM TO CL-INDICE-SEMILLA (WKS-CONTADOR-GRUPOS)
006560        MOVE WKS-CONTADOR-GRUPOS TO KWWK-GRUPO-NO (WKS-IDX-SEM)
006570        SET KWWK-YA-ASIGNADA (WKS-IDX-SEM) TO TRUE
006580        PERFORM 315-FORMA-NOMBRE-GRUPO
006590        PERFORM 355-FORMA-GRUPO-NGRAMA
006600        COMPUTE WKS-IDX-ORD-SIG = WKS-IDX-ORD + 1
006610        PERFORM 312-BUSCA-MIEMBROS VARYING WKS-IDX-ORD2
006620                FROM WKS-IDX-ORD-SIG BY 1
006630                UNTIL WKS-IDX-ORD2 > WKS-CONTADOR-PALABRAS
006640     END-IF.
006650 311-ASIGNA-UNA-SEMILLA-E. EXIT.
006660
006670 312-BUSCA-MIEMBROS SECTION.
006680     MOVE WKS-ORDEN-ENT (WKS-IDX-ORD2) TO WKS-IDX-CAND
006690     IF KWWK-NO-ES-NEGATIVA (WKS-IDX-CAND)
006700        AND KWWK-SIN-ASIGNAR (WKS-IDX-CAND)
006710        PERFORM 320-EVALUA-CANDIDATO
006720        IF WKS-COINCIDE
006730           MOVE WKS-CONTADOR-GRUPOS TO KWWK-GRUPO-NO (WKS-IDX-CAND)
006740           SET KWWK-YA-ASIGNADA (WKS-IDX-CAND) TO TRUE
006750        END-IF
006760     END-IF.
006770 312-BUSCA-MIEMBROS-E. EXIT.
006780
006790 320-EVALUA-CANDIDATO SECTION.
006800     SET WKS-NO-COINCIDE TO TRUE
006810     PERFORM 321-PRUEBA-VARIANTE-CERCANA
006820     IF NOT WKS-COINCIDE
006830        PERFORM 322-PRUEBA-SOLAPE-PALABRAS
006840     END-IF.
006850 320-EVALUA-CANDIDATO-E. EXIT.
006860
006870******************************************************************
006880*   VARIANTE CERCANA: DISTANCIA DE EDICION (LEVENSHTEIN) SOBRE   *
006890*   LOS DOS ARREGLOS DE CARACTERES KWWK-TEXTO-CAR. SIMILITUD =   *
006900*   (LARGO-A + LARGO-B - DISTANCIA) / (LARGO-A + LARGO-B);       *
006910*   SE COMPARA POR PRODUCTO CRUZADO PARA EVITAR DIVISION CON     *
006920*   DECIMALES (NO SE USAN FUNCIONES INTRINSECAS EN ESTE SHOP).   *
006930******************************************************************
006940 321-PRUEBA-VARIANTE-CERCANA SECTION.
006950     MOVE KWWK-LONGITUD (WKS-IDX-SEM)  TO WKS-LON-A
006960     MOVE KWWK-LONGITUD (WKS-IDX-CAND) TO WKS-LON-B
006970     PERFORM 321A-INICIA-FILA-CERO VARYING WKS-J-COL
006980             FROM 1 BY 1
006990             UNTIL WKS-J-COL > WKS-LON-B + 1
007000     PERFORM 321B-CALCULA-FILA VARYING WKS-I-FIL
007010             FROM 1 BY 1
007020             UNTIL WKS-I-FIL > WKS-LON-A
007030     MOVE WKS-FILA-ANT (WKS-LON-B + 1) TO WKS-DISTANCIA
007040     COMPUTE WKS-SUMA-LON = WKS-LON-A + WKS-LON-B
007050     IF WKS-SUMA-LON > 0
007060        COMPUTE WKS-IZQUIERDA = (WKS-SUMA-LON - WKS-DISTANCIA) * 100
007070        COMPUTE WKS-DERECHA   = 90 * WKS-SUMA-LON
007080        IF WKS-IZQUIERDA > WKS-DERECHA
007090           SET WKS-COINCIDE TO TRUE
007100        END-IF
007110     END-IF.
007120 321-PRUEBA-VARIANTE-CERCANA-E. EXIT.
007130
007140 321A-INICIA-FILA-CERO SECTION.
007150     COMPUTE WKS-FILA-ANT (WKS-J-COL) = WKS-J-COL - 1.
007160 321A-INICIA-FILA-CERO-E. EXIT.
007170
007180 321B-CALCULA-FILA SECTION.
007190     MOVE WKS-I-FIL TO WKS-FILA-ACT (1)
007200     PERFORM 321C-CALCULA-CELDA VARYING WKS-J-COL
007210             FROM 1 BY 1
007220             UNTIL WKS-J-COL > WKS-LON-B
007230     MOVE WKS-FILA-ACT-GRP TO WKS-FILA-ANT-GRP.
007240 321B-CALCULA-FILA-E. EXIT.
007250
007260 321C-CALCULA-CELDA SECTION.
007270     IF KWWK-TEXTO-CAR (WKS-IDX-SEM, WKS-I-FIL) =
007280        KWWK-TEXTO-CAR (WKS-IDX-CAND, WKS-J-COL)
007290        MOVE 0 TO WKS-COSTO
007300     ELSE
007310        MOVE 1 TO WKS-COSTO
007320     END-IF
007330     COMPUTE WKS-OPCION-A = WKS-FILA-ANT (WKS-J-COL + 1) + 1
007340     COMPUTE WKS-OPCION-B = WKS-FILA-ACT (WKS-J-COL) + 1
007350     COMPUTE WKS-OPCION-C = WKS-FILA-ANT (WKS-J-COL) + WKS-COSTO
007360     MOVE WKS-OPCION-A TO WKS-MINIMO
007370     IF WKS-OPCION-B < WKS-MINIMO
007380        MOVE WKS-OPCION-B TO WKS-MINIMO
007390     END-IF
007400     IF WKS-OPCION-C < WKS-MINIMO
007410        MOVE WKS-OPCION-C TO WKS-MINIMO
007420     END-IF
007430     MOVE WKS-MINIMO TO WKS-FILA-ACT (WKS-J-COL + 1).
007440 321C-CALCULA-CELDA-E. EXIT.
007450
007460******************************************************************
007470*   SOLAPE DE PALABRAS (JACCARD) = INTERSECCION / UNION DE LAS   *
007480*   PALABRAS UNICAS DE CADA TEXTO. TAMBIEN POR PRODUCTO CRUZADO. *
007490******************************************************************
007500 322-PRUEBA-SOLAPE-PALABRAS SECTION.
007510     MOVE 0 TO WKS-CANT-UNICAS-SEM
007520     MOVE 0 TO WKS-CANT-UNICAS-CAND
007530     MOVE 0 TO WKS-INTERSECCION
007540     MOVE WKS-IDX-SEM TO WKS-IDX-ACTUAL
007550     PERFORM 322-CUENTA-UNA-PALABRA-SEM VARYING WKS-K-PAL
007560             FROM 1 BY 1
007570             UNTIL WKS-K-PAL > KWWK-CANT-PALABRAS (WKS-IDX-SEM)
007580     MOVE WKS-IDX-CAND TO WKS-IDX-ACTUAL
007590     PERFORM 322-CUENTA-UNA-PALABRA-CAND VARYING WKS-K-PAL
007600             FROM 1 BY 1
007610             UNTIL WKS-K-PAL > KWWK-CANT-PALABRAS (WKS-IDX-CAND)
007620     COMPUTE WKS-UNION = WKS-CANT-UNICAS-SEM + WKS-CANT-UNICAS-CAND
007630                        - WKS-INTERSECCION
007640     IF WKS-UNION > 0
007650        COMPUTE WKS-IZQUIERDA = WKS-INTERSECCION * 100
007660        COMPUTE WKS-DERECHA   = 60 * WKS-UNION
007670        IF WKS-IZQUIERDA > WKS-DERECHA
007680           SET WKS-COINCIDE TO TRUE
007690        END-IF
007700     END-IF.
007710 322-PRUEBA-SOLAPE-PALABRAS-E. EXIT.
007720
007730 322-CUENTA-UNA-PALABRA-SEM SECTION.
007740     PERFORM 322A-ES-PRIMERA-VEZ
007750     IF WKS-NO-ES-DUPLICADA
007760        ADD 1 TO WKS-CANT-UNICAS-SEM
007770        PERFORM 322B-BUSCA-EN-CANDIDATO
007780        IF WKS-SI-ENCONTRADA
007790           ADD 1 TO WKS-INTERSECCION
007800        END-IF
007810     END-IF.
007820 322-CUENTA-UNA-PALABRA-SEM-E. EXIT.
007830
007840 322-CUENTA-UNA-PALABRA-CAND SECTION.
007850     MOVE WKS-IDX-CAND TO WKS-IDX-ACTUAL
007860     PERFORM 322A-ES-PRIMERA-VEZ
007870     IF WKS-NO-ES-DUPLICADA
007880        ADD 1 TO WKS-CANT-UNICAS-CAND
007890     END-IF.
007900 322-CUENTA-UNA-PALABRA-CAND-E. EXIT.
007910
007920 322A-ES-PRIMERA-VEZ SECTION.
007930     SET WKS-NO-ES-DUPLICADA TO TRUE
007940     IF WKS-K-PAL > 1
007950        PERFORM 322A1-COMPARA-ANTERIOR VARYING WKS-Y-PAL
007960                FROM 1 BY 1
007970                UNTIL WKS-Y-PAL > WKS-K-PAL - 1
007980     END-IF.
007990 322A-ES-PRIMERA-VEZ-E. EXIT.
008000
008010 322A1-COMPARA-ANTERIOR SECTION.
008020     IF KWWK-PALABRA (WKS-IDX-ACTUAL, WKS-K-PAL) =
008030        KWWK-PALABRA (WKS-IDX-ACTUAL, WKS-Y-PAL)
008040        SET WKS-ES-DUPLICADA TO TRUE
008050     END-IF.
008060 322A1-COMPARA-ANTERIOR-E. EXIT.
008070
008080 322B-BUSCA-EN-CANDIDATO SECTION.
008090     SET WKS-NO-ENCONTRADA TO TRUE
008100     PERFORM 322B1-COMPARA-PALABRA-CAND VARYING WKS-M-PAL
008110             FROM 1 BY 1
008120             UNTIL WKS-M-PAL > KWWK-CANT-PALABRAS (WKS-IDX-CAND).
008130 322B-BUSCA-EN-CANDIDATO-E. EXIT.
008140
008150 322B1-COMPARA-PALABRA-CAND SECTION.
008160     IF KWWK-PALABRA (WKS-IDX-SEM, WKS-K-PAL) =
008170        KWWK-PALABRA (WKS-IDX-CAND, WKS-M-PAL)
008180        SET WKS-SI-ENCONTRADA TO TRUE
008190     END-IF.
008200 322B1-COMPARA-PALABRA-CAND-E. EXIT.
008210
008220******************************************************************
008230*       N O M B R E   D E L   G R U P O  ( T I T L E   C A S E ) *
008240******************************************************************
008250 315-FORMA-NOMBRE-GRUPO SECTION.
008260     MOVE SPACES TO CL-NOMBRE-GRUPO (WKS-CONTADOR-GRUPOS)
008270     SET WKS-AL-INICIO-PALABRA TO TRUE
008280     PERFORM 315A-FORMA-UN-CARACTER VARYING WKS-POS-CAR
008290             FROM 1 BY 1
008300             UNTIL WKS-POS-CAR > KWWK-LONGITUD (WKS-IDX-SEM).
008310 315-FORMA-NOMBRE-GRUPO-E. EXIT.
008320
008330 315A-FORMA-UN-CARACTER SECTION.
008340     IF KWWK-TEXTO-CAR (WKS-IDX-SEM, WKS-POS-CAR) = SPACE
008350        MOVE SPACE
008360             TO CL-NOMBRE-GRUPO (WKS-CONTADOR-GRUPOS)
008370                (WKS-POS-CAR:1)
008380        SET WKS-AL-INICIO-PALABRA TO TRUE
008390     ELSE
008400        IF WKS-AL-INICIO-PALABRA
008410           PERFORM 315B-CONVIERTE-A-MAYUSCULA
008420           SET WKS-NO-AL-INICIO TO TRUE
008430        ELSE
008440           MOVE KWWK-TEXTO-CAR (WKS-IDX-SEM, WKS-POS-CAR)
008450                TO CL-NOMBRE-GRUPO (WKS-CONTADOR-GRUPOS)
008460                   (WKS-POS-CAR:1)
008470        END-IF
008480     END-IF.
008490 315A-FORMA-UN-CARACTER-E. EXIT.
008500
008510 315B-CONVIERTE-A-MAYUSCULA SECTION.
008520     SET WKS-NO-HALLADA TO TRUE
008530     PERFORM 315B1-BUSCA-EN-ALFABETO VARYING WKS-IDX-ALFA
008540             FROM 1 BY 1
008550             UNTIL WKS-IDX-ALFA > 26 OR WKS-HALLADA
008560     IF WKS-HALLADA
008570        MOVE WKS-ALFA-MAY-CAR (WKS-IDX-ALFA-HALLADA)
008580             TO CL-NOMBRE-GRUPO (WKS-CONTADOR-GRUPOS)
008590                (WKS-POS-CAR:1)
008600     ELSE
008610        MOVE KWWK-TEXTO-CAR (WKS-IDX-SEM, WKS-POS-CAR)
008620             TO CL-NOMBRE-GRUPO (WKS-CONTADOR-GRUPOS)
008630                (WKS-POS-CAR:1)
008640     END-IF.
008650 315B-CONVIERTE-A-MAYUSCULA-E. EXIT.
008660
008670 315B1-BUSCA-EN-ALFABETO SECTION.
008680     IF KWWK-TEXTO-CAR (WKS-IDX-SEM, WKS-POS-CAR) =
008690        WKS-ALFA-MIN-CAR (WKS-IDX-ALFA)
008700        SET WKS-HALLADA TO TRUE
008710        MOVE WKS-IDX-ALFA TO WKS-IDX-ALFA-HALLADA
008720     END-IF.
008730 315B1-BUSCA-EN-ALFABETO-E. EXIT.
008740
008750******************************************************************
008760*               N-GRAMA DOMINANTE DEL GRUPO                      *
008770******************************************************************
008780 355-FORMA-GRUPO-NGRAMA SECTION.
008790     IF KWWK-CANT-PALABRAS (WKS-IDX-SEM) = 1
008800        MOVE KWWK-PALABRA (WKS-IDX-SEM, 1)
008810             TO CL-GRUPO-NGRAMA (WKS-CONTADOR-GRUPOS)
008820     ELSE
008830        STRING KWWK-PALABRA (WKS-IDX-SEM, 1) DELIMITED BY SPACE
008840               '_'                            DELIMITED BY SIZE
008850               KWWK-PALABRA (WKS-IDX-SEM, 2)   DELIMITED BY SPACE
008860               INTO CL-GRUPO-NGRAMA (WKS-CONTADOR-GRUPOS)
008870     END-IF.
008880 355-FORMA-GRUPO-NGRAMA-E. EXIT.
008890
008900******************************************************************
008910*               A C U M U L A C I O N   D E   T O T A L E S      *
008920******************************************************************
008930 330-ACUMULA-TOTALES-GRUPO SECTION.
008940     PERFORM 330A-INICIALIZA-GRUPO VARYING WKS-IDX-GRP
008950             FROM 1 BY 1
008960             UNTIL WKS-IDX-GRP > WKS-CONTADOR-GRUPOS
008970     PERFORM 330B-ACUMULA-UNA-PALABRA VARYING WKS-IDX-ENT
008980             FROM 1 BY 1
008990             UNTIL WKS-IDX-ENT > WKS-CONTADOR-PALABRAS.
009000 330-ACUMULA-TOTALES-GRUPO-E. EXIT.
009010
009020 330A-INICIALIZA-GRUPO SECTION.
009030     MOVE 0 TO CL-CANT-PALABRAS     (WKS-IDX-GRP)
009040     MOVE 0 TO CL-VOL-TOTAL         (WKS-IDX-GRP)
009050     MOVE 0 TO CL-INDICE-COMP-TOTAL (WKS-IDX-GRP)
009060     MOVE 0 TO CL-PUJA-BAJA-TOTAL   (WKS-IDX-GRP)
009070     MOVE 0 TO CL-PUJA-ALTA-TOTAL   (WKS-IDX-GRP).
009080 330A-INICIALIZA-GRUPO-E. EXIT.
009090
009100 330B-ACUMULA-UNA-PALABRA SECTION.
009110     IF KWWK-GRUPO-NO (WKS-IDX-ENT) > 0
009120        MOVE KWWK-GRUPO-NO (WKS-IDX-ENT) TO WKS-IDX-GRP-ACT
009130        ADD 1 TO CL-CANT-PALABRAS (WKS-IDX-GRP-ACT)
009140        ADD KWWK-BUSQ-PROM   (WKS-IDX-ENT)
009150            TO CL-VOL-TOTAL (WKS-IDX-GRP-ACT)
009160        ADD KWWK-INDICE-COMP (WKS-IDX-ENT)
009170            TO CL-INDICE-COMP-TOTAL (WKS-IDX-GRP-ACT)
009180        ADD KWWK-PUJA-BAJA   (WKS-IDX-ENT)
009190            TO CL-PUJA-BAJA-TOTAL (WKS-IDX-GRP-ACT)
009200        ADD KWWK-PUJA-ALTA   (WKS-IDX-ENT)
009210            TO CL-PUJA-ALTA-TOTAL (WKS-IDX-GRP-ACT)
009220     END-IF.
009230 330B-ACUMULA-UNA-PALABRA-E. EXIT.
009240
009250******************************************************************
009260*          C L A S I F I C A C I O N   D E   N I V E L E S       *
009270******************************************************************
009280 350-CLASIFICA-GRUPOS SECTION.
009290     PERFORM 351-CLASIFICA-UN-GRUPO VARYING WKS-IDX-GRP
009300             FROM 1 BY 1
009310             UNTIL WKS-IDX-GRP > WKS-CONTADOR-GRUPOS.
009320 350-CLASIFICA-GRUPOS-E. EXIT.
009330
009340 351-CLASIFICA-UN-GRUPO SECTION.
009350     IF CL-CANT-PALABRAS (WKS-IDX-GRP) > 0
009360        COMPUTE WKS-PROMEDIO-VOL =
009370                CL-VOL-TOTAL (WKS-IDX-GRP) /
009380                CL-CANT-PALABRAS (WKS-IDX-GRP)
009390        COMPUTE WKS-PROMEDIO-COMP =
009400                CL-INDICE-COMP-TOTAL (WKS-IDX-GRP) /
009410                CL-CANT-PALABRAS (WKS-IDX-GRP)
009420     ELSE
009430        MOVE 0 TO WKS-PROMEDIO-VOL
009440        MOVE 0 TO WKS-PROMEDIO-COMP
009450     END-IF
009460     PERFORM 354-CLASIFICA-NIVELES.
009470 351-CLASIFICA-UN-GRUPO-E. EXIT.
009480
009490 354-CLASIFICA-NIVELES SECTION.
009500     IF WKS-PROMEDIO-VOL >= 500000
009510        MOVE 'High (500K+)'         TO CL-NIVEL-VOLUMEN (WKS-IDX-GRP)
009520     ELSE
009530        IF WKS-PROMEDIO-VOL >= 10000
009540           MOVE 'Medium (10K-100K)'
009550                TO CL-NIVEL-VOLUMEN (WKS-IDX-GRP)
009560        ELSE
009570           MOVE 'Low (<10K)'
009580                TO CL-NIVEL-VOLUMEN (WKS-IDX-GRP)
009590        END-IF
009600     END-IF
009610     IF WKS-PROMEDIO-COMP >= 67
009620        MOVE 'High (67-100)'
009630             TO CL-NIVEL-COMPETENCIA (WKS-IDX-GRP)
009640     ELSE
009650        IF WKS-PROMEDIO-COMP >= 34
009660           MOVE 'Medium (34-66)'
009670                TO CL-NIVEL-COMPETENCIA (WKS-IDX-GRP)
009680        ELSE
009690           MOVE 'Low (0-33)'
009700                TO CL-NIVEL-COMPETENCIA (WKS-IDX-GRP)
009710        END-IF
009720     END-IF.
009730 354-CLASIFICA-NIVELES-E. EXIT.
009740
009750******************************************************************
009760*        O R D E N A M I E N T O   D E   G R U P O S             *
009770*                 ( P O R   T A M A N O )                        *
009780******************************************************************
009790 340-ORDENA-GRUPOS-POR-TAMANO SECTION.
009800     SORT WKS-ARCH-ORDEN-GRP
009810          ON DESCENDING KEY WOG-CANTIDAD
009820          ON ASCENDING  KEY WOG-NUMERO
009830          INPUT  PROCEDURE IS 341-LIBERA-GRUPOS
009840          OUTPUT PROCEDURE IS 342-RECIBE-GRUPOS.
009850 340-ORDENA-GRUPOS-POR-TAMANO-E. EXIT.
009860
009870 341-LIBERA-GRUPOS SECTION.
009880     PERFORM 341A-LIBERA-UN-GRUPO VARYING WKS-IDX-GRP
009890             FROM 1 BY 1
009900             UNTIL WKS-IDX-GRP > WKS-CONTADOR-GRUPOS.
009910 341-LIBERA-GRUPOS-E. EXIT.
009920
009930 341A-LIBERA-UN-GRUPO SECTION.
009940     MOVE CL-CANT-PALABRAS (WKS-IDX-GRP) TO WOG-CANTIDAD
009950     MOVE WKS-IDX-GRP                    TO WOG-NUMERO
009960     RELEASE WKS-REG-ORDEN-GRP.
009970 341A-LIBERA-UN-GRUPO-E. EXIT.
009980
009990 342-RECIBE-GRUPOS SECTION.
010000     MOVE 0 TO WKS-CONT-ORDEN-GRP
010010     PERFORM 342A-RECIBE-UN-GRUPO UNTIL FIN-ORDEN-GRP.
010020 342-RECIBE-GRUPOS-E. EXIT.
010030
010040 342A-RECIBE-UN-GRUPO SECTION.
010050     RETURN WKS-ARCH-ORDEN-GRP
010060         AT END SET FIN-ORDEN-GRP TO TRUE
010070         NOT AT END
010080             ADD 1 TO WKS-CONT-ORDEN-GRP
010090             MOVE WOG-NUMERO
010100                  TO WKS-ORDEN-GRP-ENT (WKS-CONT-ORDEN-GRP)
010110     END-RETURN.
010120 342A-RECIBE-UN-GRUPO-E. EXIT.
010130
010140******************************************************************
010150*                     C I E R R E   D E L   P A S O               *
010160******************************************************************
010170 950-ESTADISTICAS SECTION.
010180     DISPLAY '******************************************'
010190     MOVE    WKS-TOTAL-LEIDOS     TO WKS-MASCARA
010200     DISPLAY 'IDEAS DE PALABRA CLAVE LEIDAS:    ' WKS-MASCARA
010210     MOVE    WKS-CONTADOR-NEGATIVAS TO WKS-MASCARA
010220     DISPLAY 'TERMINOS NEGATIVOS DISTINTOS:     ' WKS-MASCARA
010230     MOVE    WKS-CONTADOR-GRUPOS  TO WKS-MASCARA
010240     DISPLAY 'GRUPOS DE ANUNCIOS FORMADOS:      ' WKS-MASCARA
010250     DISPLAY '******************************************'.
010260 950-ESTADISTICAS-E. EXIT.
010270
010280 900-CIERRE SECTION.
010290     CLOSE KWIDEAS RUNPARMS.
010300 900-CIERRE-E. EXIT.
