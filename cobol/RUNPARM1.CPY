000100******************************************************************
000110* FECHA       : 14/02/1987                                      *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : MERCADEO DIGITAL                                 *
000140* COPYBOOK    : RUNPARM1                                         *
000150* TIPO        : COPYBOOK - REGISTRO FD                           *
000160* DESCRIPCION : LAYOUT DEL ARCHIVO RUNPARMS, PARAMETROS DE LA    *
000170*             : CORRIDA (SITIO ANALIZADO Y FECHA DE CORRIDA)     *
000180*             : USADOS PARA FORMAR EL ENCABEZADO DE LOS REPORTES.*
000190* PROGRAMA(S) : MDKWB001, MDKWR001                                *
000200******************************************************************
000210*--> NOMBRE O URL DEL SITIO ANALIZADO, COLUMNAS 1-60
000220    02 RPM-SITIO                   PIC X(60).
000230*--> FECHA DE LA CORRIDA, FORMATO AAAA-MM-DD, COLUMNAS 61-70
000240    02 RPM-FECHA                   PIC X(10).
000250*--> RELLENO PARA COMPLETAR LOS 80 BYTES DEL REGISTRO
000260    02 FILLER                      PIC X(10).
