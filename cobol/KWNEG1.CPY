000100******************************************************************
000110* FECHA       : 14/02/1987                                      *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000130* APLICACION  : MERCADEO DIGITAL                                 *
000140* COPYBOOK    : KWNEG1                                           *
000150* TIPO        : COPYBOOK - TABLA DE TRABAJO                      *
000160* DESCRIPCION : OCURRENCIA DE LA TABLA WKS-TABLA-NEG-ENCONTRADAS,*
000170*             : UNA POR TERMINO NEGATIVO DISTINTO ENCONTRADO EN  *
000180*             : EL LOTE (SE REPORTA LA PRIMERA OCURRENCIA, NO    *
000190*             : SE REPITE EL MISMO TERMINO DOS VECES).           *
000200* PROGRAMA(S) : MDKWB001, MDKWR001                                *
000210******************************************************************
000220*--> PALABRA O FRASE NEGATIVA ENCONTRADA (NO LA PALABRA CLAVE
000230*--> COMPLETA, SOLO EL TERMINO QUE HIZO COINCIDENCIA)
000240    03 NEG-TERMINO                 PIC X(20).
000250*--> CATEGORIA DEL TERMINO: JOB / PRICE / INFO / CONDITION
000260    03 NEG-CATEGORIA               PIC X(12).
000270*--> RAZON IMPRESA: MATCHES '<CATEGORIA EN MINUSCULA>' LIST
000280    03 NEG-RAZON                   PIC X(40).
000290    03 FILLER                      PIC X(08).
